000100******************************************************************
000200*    APPTTRAN.CPY
000300*    APPOINTMENT TRANSACTION RECORD - CLINIC SCHEDULING SYSTEM
000400*    ONE RECORD PER REQUEST ON THE TRANSACTIONS FILE, IN
000500*    ARRIVAL ORDER.  TXN-TYPE SELECTS WHICH OF THE OTHER
000600*    FIELDS ARE MEANINGFUL - SEE THE "USED BY" NOTES BELOW.
000700******************************************************************
000800 01  TXN-REC.
000900     05  TXN-TYPE                   PIC X(1).
001000         88  TXN-BOOK                   VALUE "B".
001100         88  TXN-CANCEL                 VALUE "C".
001200         88  TXN-RESCHEDULE             VALUE "R".
001300         88  TXN-VIEW                   VALUE "V".
001400         88  TXN-TYPE-VALID
001500                 VALUES ARE "B", "C", "R", "V".
001600*--- USED BY B ONLY
001700     05  TXN-DOC-ID                 PIC 9(4).
001800*--- USED BY C AND R ONLY
001900     05  TXN-APPT-ID                PIC 9(6).
002000*--- USED BY B ONLY
002100     05  TXN-PATIENT-NAME           PIC X(20).
002200*--- USED BY B AND R
002300     05  TXN-DATE                   PIC 9(8).
002400*--- USED BY B AND R.  HOUR MAY BE ONE OR TWO DIGITS, SO THE
002500*--- FIELD IS LEFT-JUSTIFIED TEXT, NOT A PACKED CLOCK VALUE.
002600     05  TXN-TIME-SLOT              PIC X(11).
002700*--- USED BY B ONLY.  CARRIED AS A WORD, NOT A CODE, BECAUSE
002800*--- THAT IS THE SHAPE THE UPSTREAM REQUEST FORM SENDS US.
002900     05  TXN-PRIORITY               PIC X(9).
003000         88  TXN-PRIOR-EMERGENCY        VALUE "EMERGENCY".
003100         88  TXN-PRIOR-VIP              VALUE "VIP      ".
003200         88  TXN-PRIOR-REGULAR          VALUE "REGULAR  ".
003300*--- STANDS IN FOR "NOW" - EVERY RULE THAT NEEDS TODAY'S DATE
003400*--- OR A TIE-BREAK TIMESTAMP USES THIS FIELD, NEVER THE SYSTEM
003500*--- CLOCK, SO A RERUN OF THE SAME INPUT REPRODUCES THE SAME
003600*--- RESULT LOG.
003700     05  TXN-REQUEST-TIME           PIC 9(14).
003800     05  TXN-REQUEST-TIME-R REDEFINES TXN-REQUEST-TIME.
003900         10  TXN-REQ-DATE           PIC 9(8).
004000         10  TXN-REQ-CLOCK          PIC 9(6).
004100     05  FILLER                     PIC X(7).
