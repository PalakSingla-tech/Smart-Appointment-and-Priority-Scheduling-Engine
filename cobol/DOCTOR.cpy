000100******************************************************************
000200*    DOCTOR.CPY
000300*    DOCTOR MASTER RECORD - CLINIC SCHEDULING SYSTEM
000400*    ONE ENTRY PER PRACTICING DOCTOR.  KEYED LOGICALLY BY
000500*    DOC-ID.  FILE IS SMALL ENOUGH TO HOLD ENTIRELY IN A
000600*    WORKING-STORAGE TABLE FOR THE LIFE OF THE RUN - SEE
000700*    WS-DOCTOR-TABLE IN APPTTBLS.
000800*
000900*    IF THE DOCTORS FILE IS EMPTY WHEN APPTDRV STARTS, THE
001000*    DRIVER SEEDS THREE DOCTORS AND REWRITES THE FILE - SEE
001100*    010-LOAD-DOCTORS IN APPTDRV.
001200******************************************************************
001300 01  DOCTOR-REC.
001400     05  DOC-ID                     PIC 9(4).
001500     05  DOC-NAME                   PIC X(20).
001600     05  DOC-SPECIALIZATION         PIC X(20).
001700*--- WORKING HOURS ARE STORED AS TEXT "HH:MM" (24-HOUR) SO THEY
001800*--- PRINT UNCHANGED ON THE APPTLIST REPORT.  THE REDEFINES BELOW
001900*--- GIVES APPTBOOK/APPTRSCH A NUMERIC HH/MM VIEW WHEN THEY NEED
002000*--- TO COMPUTE MINUTES-SINCE-MIDNIGHT.
002100     05  DOC-START-TIME             PIC X(5).
002200     05  DOC-START-TIME-R REDEFINES DOC-START-TIME.
002300         10  DOC-START-HH           PIC X(2).
002400         10  FILLER                 PIC X(1).
002500         10  DOC-START-MM           PIC X(2).
002600     05  DOC-END-TIME               PIC X(5).
002700     05  DOC-END-TIME-R REDEFINES DOC-END-TIME.
002800         10  DOC-END-HH             PIC X(2).
002900         10  FILLER                 PIC X(1).
003000         10  DOC-END-MM             PIC X(2).
003100     05  FILLER                     PIC X(16).
