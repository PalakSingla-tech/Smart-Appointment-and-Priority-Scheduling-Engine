000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APPTRSCH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/24/89.
000700 DATE-COMPILED. 04/24/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          APPTRSCH HANDLES THE "R" (RESCHEDULE) TRANSACTION.
001300*          APPTDRV CALLS IT ONCE PER RESCHEDULE REQUEST, PASSING
001400*          THE THREE MASTER TABLES BY REFERENCE.
001500*
001600*          A RESCHEDULE IS AN UPDATE IN PLACE - THE APPOINTMENT
001700*          KEEPS ITS ID, DOCTOR AND PATIENT, BUT TAKES ON THE
001800*          NEW DATE, SLOT AND REQUEST TIME.  THE NEW SLOT GOES
001900*          THROUGH THE SAME FORMAT, PAST-DATE, WORKING-HOURS AND
002000*          CONFLICT/ARBITRATION CHECKS AS A FRESH BOOKING, BUT
002100*          IS NEVER SUBJECT TO THE DAILY LIMIT.
002200*
002300*----------------------------------------------------------------
002400*    CHANGE LOG
002500*----------------------------------------------------------------
002600*    04/24/89  JS    ORIGINAL PROGRAM.                            REL2489 
002700*    09/06/90  JS    CONFIRMED THE DAILY LIMIT IS NEVER CHECKED   REL0690 
002800*                    ON A RESCHEDULE - HELP DESK ASKED AFTER A
002900*                    DOCTOR'S SIXTH APPOINTMENT OF THE DAY CAME
003000*                    FROM A RESCHEDULE, NOT A NEW BOOKING.
003100*    02/19/91  MM    CR-1029 CONFLICT CHECK EXCLUDES THE ROW      CR1029  
003200*                    BEING RESCHEDULED ITSELF.
003300*    11/02/92  AK    RECOMPILE ONLY - NO SOURCE CHANGE.           REL0292 
003400*    07/14/93  TGD   NO LOGIC CHANGE - RECOMPILE FOR THE          REL1493 
003500*                    QUARTERLY BASELINE.
003600*    01/08/96  RFW   CR-1387 NOW CALLS VALTIME FOR BOTH THE       CR1387  
003700*                    REQUESTED SLOT AND THE DOCTOR'S WORKING
003800*                    HOURS, SAME AS APPTBOOK.
003900*    03/22/99  DPK   Y2K REVIEW - ALL DATE FIELDS ARE FULL        REL2299 
004000*                    4-DIGIT YEAR, NO CHANGE REQUIRED.  SIGNED
004100*                    OFF.
004200*    08/30/01  RFW   CR-1602 REJECTION MESSAGE TEXT ALIGNED TO    CR1602  
004300*                    THE FRONT DESK'S NEW SCREEN WORDING.
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     CLASS PRIORITY-DIGIT IS "1" THRU "3".
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  WS-SWITCHES.
005700     05  WS-SLOT-VALID-SW           PIC X(1).
005800         88  WS-SLOT-VALID              VALUE "Y".
005900         88  WS-SLOT-INVALID            VALUE "N".
006000     05  WS-APPT-FOUND-SW           PIC X(1).
006100         88  WS-APPT-WAS-FOUND          VALUE "Y".
006200         88  WS-APPT-NOT-FOUND          VALUE "N".
006300     05  WS-DOC-FOUND-SW            PIC X(1).
006400         88  WS-DOC-WAS-FOUND           VALUE "Y".
006500         88  WS-DOC-NOT-FOUND           VALUE "N".
006600     05  WS-CONFLICT-FOUND-SW       PIC X(1).
006700         88  WS-CONFLICT-FOUND          VALUE "Y".
006800         88  WS-CONFLICT-NOT-FOUND      VALUE "N".
006900     05  FILLER                     PIC X(10).
007000
007100 01  WS-COUNTERS-AND-INDEXES.
007200     05  WS-APPT-INDEX              PIC S9(4) COMP VALUE ZERO.
007300     05  WS-DOC-INDEX               PIC S9(4) COMP VALUE ZERO.
007400     05  WS-TARGET-ROW              PIC S9(4) COMP VALUE ZERO.
007500     05  WS-DOC-ROW                 PIC S9(4) COMP VALUE ZERO.
007600     05  WS-CONFLICT-ROW            PIC S9(4) COMP VALUE ZERO.
007700     05  WS-REQ-START-MINUTES       PIC S9(4) COMP VALUE ZERO.
007800     05  WS-REQ-END-MINUTES         PIC S9(4) COMP VALUE ZERO.
007900     05  WS-DOC-START-MINUTES       PIC S9(4) COMP VALUE ZERO.
008000     05  WS-DOC-END-MINUTES         PIC S9(4) COMP VALUE ZERO.
008100     05  FILLER                     PIC X(10).
008200
008300 01  WS-DOC-HOURS-BUILD.
008400     05  WS-DOC-HOURS-TEXT          PIC X(11).
008500     05  FILLER                     PIC X(4).
008600 01  WS-DOC-HOURS-VIEW REDEFINES WS-DOC-HOURS-BUILD.
008700     05  WS-DOC-HOURS-START         PIC X(5).
008800     05  FILLER                     PIC X(1).
008900     05  WS-DOC-HOURS-END           PIC X(5).
009000     05  FILLER                     PIC X(4).
009100
009200 01  WS-MSG-BUILD.
009300     05  WS-MSG-TEXT                PIC X(75).
009400     05  FILLER                     PIC X(5).
009500 01  WS-MSG-BUILD-ID-VIEW REDEFINES WS-MSG-BUILD.
009600     05  WS-MSG-PREFIX              PIC X(60).
009700     05  WS-MSG-ID-AREA             PIC X(20).
009800
009900 01  WS-ID-EDIT-FIELDS.
010000     05  WS-BUMPED-ID-EDIT          PIC ZZZZZ9.
010100     05  FILLER                     PIC X(10).
010200*--- ALTERNATE ZERO-FILLED VIEW OF THE SAME BYTES - NOT USED
010300*--- TODAY BUT KEPT SO A FUTURE AUDIT EXTRACT CAN PULL THE ID
010400*--- WITHOUT THE LEADING-SPACE SUPPRESSION ABOVE.
010500 01  WS-ID-EDIT-FIELDS-R REDEFINES WS-ID-EDIT-FIELDS.
010600     05  WS-BUMPED-ID-NUM           PIC 9(6).
010700     05  FILLER                     PIC X(10).
010800
010900 LINKAGE SECTION.
011000     COPY APPTTRAN.
011100     COPY APPTTBLS.
011200 01  RS-RESULT-MSG                  PIC X(80).
011300 01  RS-BUMPED-ID                   PIC 9(6).
011400 01  RS-SUCCESS-SW                  PIC X(1).
011500     88  RS-SUCCESS                     VALUE "Y".
011600     88  RS-FAILURE                     VALUE "N".
011700
011800 PROCEDURE DIVISION USING TXN-REC, WS-DOCTOR-TABLE, WS-APPT-TABLE,
011900                           WS-PATIENT-TABLE, RS-RESULT-MSG,
012000                           RS-BUMPED-ID, RS-SUCCESS-SW.
012100
012200 100-MAINLINE.
012300     MOVE "Y" TO RS-SUCCESS-SW.
012400     MOVE SPACES TO RS-RESULT-MSG.
012500     MOVE ZERO TO RS-BUMPED-ID, WS-CONFLICT-ROW.
012600
012700     PERFORM 200-VALIDATE-SLOT-FORMAT THRU 200-EXIT.
012800     IF RS-FAILURE
012900         GO TO 100-EXIT.
013000
013100     PERFORM 210-VALIDATE-DATE-NOT-PAST THRU 210-EXIT.
013200     IF RS-FAILURE
013300         GO TO 100-EXIT.
013400
013500     PERFORM 300-FIND-APPOINTMENT THRU 300-EXIT.
013600     IF RS-FAILURE
013700         GO TO 100-EXIT.
013800
013900     PERFORM 400-VALIDATE-WORKING-HOURS THRU 400-EXIT.
014000     IF RS-FAILURE
014100         GO TO 100-EXIT.
014200
014300     PERFORM 500-FIND-SLOT-CONFLICT THRU 500-EXIT.
014400     IF WS-CONFLICT-FOUND
014500         PERFORM 510-ARBITRATE-CONFLICT THRU 510-EXIT
014600         IF RS-FAILURE
014700             GO TO 100-EXIT.
014800
014900     PERFORM 600-UPDATE-APPOINTMENT THRU 600-EXIT.
015000 100-EXIT.
015100     EXIT PROGRAM.
015200
015300*----------------------------------------------------------------
015400*    STEP 1 - SLOT TEXT MUST MATCH H:MM-H:MM OR HH:MM-HH:MM.
015500*----------------------------------------------------------------
015600 200-VALIDATE-SLOT-FORMAT.
015700     CALL "VALTIME" USING TXN-TIME-SLOT, WS-SLOT-VALID-SW,
015800                           WS-REQ-START-MINUTES,
015900                           WS-REQ-END-MINUTES.
016000     IF WS-SLOT-INVALID
016100         MOVE "N" TO RS-SUCCESS-SW
016200         MOVE "INVALID FORMAT. USE HH:MM-HH:MM" TO RS-RESULT-MSG.
016300 200-EXIT.
016400     EXIT.
016500
016600*----------------------------------------------------------------
016700*    STEP 1 (CONTINUED) - NEW DATE MAY NOT PRECEDE THE
016800*    TRANSACTION'S OWN REQUEST DATE.
016900*----------------------------------------------------------------
017000 210-VALIDATE-DATE-NOT-PAST.
017100     IF TXN-DATE < TXN-REQ-DATE
017200         MOVE "N" TO RS-SUCCESS-SW
017300         MOVE "CANNOT BOOK AN APPOINTMENT FOR A PAST DATE"
017400             TO RS-RESULT-MSG.
017500 210-EXIT.
017600     EXIT.
017700
017800*----------------------------------------------------------------
017900*    STEP 2 - FIND THE APPOINTMENT BY ID.  THE ROW MUST BE ON
018000*    FILE, BUT DOES NOT HAVE TO BE ACTIVE - A RESCHEDULE OF AN
018100*    ALREADY CANCELLED APPOINTMENT SIMPLY REACTIVATES IT.
018200*----------------------------------------------------------------
018300 300-FIND-APPOINTMENT.
018400     SET WS-APPT-NOT-FOUND TO TRUE.
018500     MOVE ZERO TO WS-TARGET-ROW.
018600     IF WS-APPT-COUNT NOT > ZERO
018700         GO TO 300-REJECT.
018800     PERFORM 305-SCAN-APPT-TABLE THRU 305-EXIT
018900             VARYING WS-APPT-INDEX FROM 1 BY 1
019000             UNTIL WS-APPT-INDEX > WS-APPT-COUNT.
019100     IF WS-APPT-WAS-FOUND
019200         GO TO 300-EXIT.
019300 300-REJECT.
019400     MOVE "N" TO RS-SUCCESS-SW.
019500     MOVE "NO APPOINTMENT FOUND" TO RS-RESULT-MSG.
019600 300-EXIT.
019700     EXIT.
019800
019900 305-SCAN-APPT-TABLE.
020000     IF WS-APPT-ID (WS-APPT-INDEX) = TXN-APPT-ID
020100         SET WS-APPT-WAS-FOUND TO TRUE
020200         MOVE WS-APPT-INDEX TO WS-TARGET-ROW
020300         MOVE WS-APPT-COUNT TO WS-APPT-INDEX.
020400 305-EXIT.
020500     EXIT.
020600
020700*----------------------------------------------------------------
020800*    STEP 3 - NEW SLOT MUST FALL WITHIN THE APPOINTMENT'S OWN
020900*    DOCTOR'S WORKING HOURS.
021000*----------------------------------------------------------------
021100 400-VALIDATE-WORKING-HOURS.
021200     SET WS-DOC-NOT-FOUND TO TRUE.
021300     MOVE ZERO TO WS-DOC-ROW.
021400     IF WS-DOC-COUNT NOT > ZERO
021500         GO TO 400-REJECT.
021600     PERFORM 405-SCAN-DOCTOR-TABLE THRU 405-EXIT
021700             VARYING WS-DOC-INDEX FROM 1 BY 1
021800             UNTIL WS-DOC-INDEX > WS-DOC-COUNT.
021900     IF WS-DOC-NOT-FOUND
022000         GO TO 400-REJECT.
022100     MOVE WS-DOC-START-TIME (WS-DOC-ROW) TO WS-DOC-HOURS-START.
022200     MOVE "-" TO WS-DOC-HOURS-VIEW (6:1).
022300     MOVE WS-DOC-END-TIME (WS-DOC-ROW) TO WS-DOC-HOURS-END.
022400     CALL "VALTIME" USING WS-DOC-HOURS-TEXT, WS-SLOT-VALID-SW,
022500                           WS-DOC-START-MINUTES,
022600                           WS-DOC-END-MINUTES.
022700     IF WS-REQ-START-MINUTES < WS-DOC-START-MINUTES
022800     OR WS-REQ-END-MINUTES > WS-DOC-END-MINUTES
022900         MOVE "N" TO RS-SUCCESS-SW
023000         MOVE "TIME SLOT OUTSIDE DOCTOR'S WORKING HOURS"
023100             TO RS-RESULT-MSG.
023200     GO TO 400-EXIT.
023300 400-REJECT.
023400*--- THE DOCTOR ON THE EXISTING ROW SHOULD ALWAYS BE ON FILE -
023500*--- IF THE TABLE HAS SHRUNK OUT FROM UNDER US, TREAT IT THE
023600*--- SAME AS AN UNKNOWN DOCTOR RATHER THAN ABEND.
023700     MOVE "N" TO RS-SUCCESS-SW.
023800     MOVE "DOCTOR INFORMATION IS MISSING" TO RS-RESULT-MSG.
023900 400-EXIT.
024000     EXIT.
024100
024200 405-SCAN-DOCTOR-TABLE.
024300     IF WS-DOC-ID (WS-DOC-INDEX) = WS-APPT-DOC-ID (WS-TARGET-ROW)
024400         SET WS-DOC-WAS-FOUND TO TRUE
024500         MOVE WS-DOC-INDEX TO WS-DOC-ROW
024600         MOVE WS-DOC-COUNT TO WS-DOC-INDEX.
024700 405-EXIT.
024800     EXIT.
024900
025000*----------------------------------------------------------------
025100*    STEP 4 - CONFLICT SEARCH.  THE ROW BEING RESCHEDULED CAN
025200*    NEVER CONFLICT WITH ITSELF, SO IT IS EXCLUDED BY ROW
025300*    NUMBER, NOT BY STATUS.
025400*----------------------------------------------------------------
025500 500-FIND-SLOT-CONFLICT.
025600     SET WS-CONFLICT-NOT-FOUND TO TRUE.
025700     MOVE ZERO TO WS-CONFLICT-ROW.
025800     IF WS-APPT-COUNT NOT > ZERO
025900         GO TO 500-EXIT.
026000     PERFORM 505-SCAN-FOR-CONFLICT THRU 505-EXIT
026100             VARYING WS-APPT-INDEX FROM 1 BY 1
026200             UNTIL WS-APPT-INDEX > WS-APPT-COUNT.
026300 500-EXIT.
026400     EXIT.
026500
026600 505-SCAN-FOR-CONFLICT.
026700     IF WS-APPT-INDEX = WS-TARGET-ROW
026800         GO TO 505-EXIT.
026900     IF WS-APPT-IS-BOOKED (WS-APPT-INDEX)
027000     AND WS-APPT-DATE (WS-APPT-INDEX) = TXN-DATE
027100     AND WS-APPT-TIME-SLOT (WS-APPT-INDEX) = TXN-TIME-SLOT
027200         SET WS-CONFLICT-FOUND TO TRUE
027300         MOVE WS-APPT-INDEX TO WS-CONFLICT-ROW
027400         MOVE WS-APPT-COUNT TO WS-APPT-INDEX.
027500 505-EXIT.
027600     EXIT.
027700
027800*----------------------------------------------------------------
027900*    A CONFLICT EXISTS - THE SAME STRICTLY-LOWER-WINS RULE AS A
028000*    FRESH BOOKING, VIA PRIARB, USING THIS APPOINTMENT'S OWN
028100*    (UNCHANGED) PRIORITY LEVEL.
028200*----------------------------------------------------------------
028300 510-ARBITRATE-CONFLICT.
028400     CALL "PRIARB" USING WS-APPT-PRIORITY (WS-TARGET-ROW),
028500                          WS-APPT-PRIORITY (WS-CONFLICT-ROW),
028600                          WS-SLOT-VALID-SW.
028700     IF WS-SLOT-VALID
028800         SET WS-APPT-IS-CANCELLED (WS-CONFLICT-ROW) TO TRUE
028900         MOVE WS-APPT-ID (WS-CONFLICT-ROW) TO RS-BUMPED-ID
029000     ELSE
029100         MOVE "N" TO RS-SUCCESS-SW
029200         MOVE "SLOT TAKEN BY HIGHER OR EQUAL PRIORITY APPOINTMENT"
029300             TO RS-RESULT-MSG.
029400 510-EXIT.
029500     EXIT.
029600
029700*----------------------------------------------------------------
029800*    UPDATE THE ROW IN PLACE - ID, DOCTOR AND PATIENT ARE
029900*    UNCHANGED.  STATUS IS FORCED BACK TO BOOKED IN CASE THIS
030000*    RESCHEDULE IS REACTIVATING A CANCELLED ROW.
030100*----------------------------------------------------------------
030200 600-UPDATE-APPOINTMENT.
030300     MOVE TXN-DATE TO WS-APPT-DATE (WS-TARGET-ROW).
030400     MOVE TXN-TIME-SLOT TO WS-APPT-TIME-SLOT (WS-TARGET-ROW).
030500     MOVE TXN-REQUEST-TIME TO
030600             WS-APPT-REQUEST-TIME (WS-TARGET-ROW).
030700     SET WS-APPT-IS-BOOKED (WS-TARGET-ROW) TO TRUE.
030800
030900     MOVE SPACES TO WS-MSG-BUILD.
031000     IF RS-BUMPED-ID NOT = ZERO
031100         GO TO 610-BUILD-BUMP-MSG.
031200     MOVE "APPOINTMENT RESCHEDULED" TO WS-MSG-TEXT.
031300     GO TO 600-FINISH.
031400 610-BUILD-BUMP-MSG.
031500     MOVE RS-BUMPED-ID TO WS-BUMPED-ID-EDIT.
031600     STRING "APPOINTMENT RESCHEDULED" DELIMITED BY SIZE
031700            " - HIGHER PRIORITY APPOINTMENT REPLACED "
031800                DELIMITED BY SIZE
031900            "EXISTING ONE (ID: " DELIMITED BY SIZE
032000            WS-BUMPED-ID-EDIT DELIMITED BY SIZE
032100            ")" DELIMITED BY SIZE
032200         INTO WS-MSG-TEXT.
032300 600-FINISH.
032400     MOVE WS-MSG-TEXT TO RS-RESULT-MSG.
032500 600-EXIT.
032600     EXIT.
