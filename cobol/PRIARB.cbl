000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PRIARB.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED. 04/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRIARB IS THE ONE PLACE IN THE APPOINTMENT DESK
001300*          SUITE THAT DECIDES WHO WINS A SLOT.  APPTBOOK AND
001400*          APPTRSCH BOTH CALL IT WHENEVER THEY FIND AN ACTIVE
001500*          APPOINTMENT ALREADY SITTING ON THE DATE AND SLOT
001600*          TEXT A NEW OR RESCHEDULED REQUEST WANTS.
001700*
001800*          THE RULE IS DELIBERATELY THE ONLY THING THIS
001900*          PROGRAM KNOWS - LOWER PRIORITY NUMBER WINS, AND
002000*          ONLY STRICTLY LOWER.  A TIE NEVER BUMPS.  THE
002100*          CALLER IS RESPONSIBLE FOR ACTUALLY MARKING THE
002200*          LOSING APPOINTMENT CANCELLED AND FOR ANY LOGGING -
002300*          PRIARB TOUCHES NEITHER MASTER RECORD.
002400*
002500*----------------------------------------------------------------
002600*    CHANGE LOG
002700*----------------------------------------------------------------
002800*    04/11/89  JS    ORIGINAL PROGRAM - SPLIT OUT OF CLCLBCST     REL1189 
002900*                    STYLE COST-CALCULATION SUBPROGRAMS FOR THE
003000*                    NEW APPOINTMENT DESK PROJECT.
003100*    09/06/90  JS    CONFIRMED EQUAL PRIORITY DOES NOT BUMP -     REL0690 
003200*                    HELP DESK LOGGED A CASE OF TWO REGULARS
003300*                    ON THE SAME SLOT SWAPPING BACK AND FORTH.
003400*    02/19/91  MM    CR-1029 NO LOGIC CHANGE, ADDED COMMENTS      CR1029  
003500*                    AFTER THE HELP DESK CASE ABOVE.
003600*    11/02/92  AK    RECOMPILE ONLY - NO SOURCE CHANGE.           REL0292 
003700*    07/14/93  TGD   NO LOGIC CHANGE - RECOMPILE FOR THE          REL1493 
003800*                    QUARTERLY BASELINE.
003900*    01/08/96  RFW   CR-1387 CALLED FROM APPTRSCH AS WELL AS      CR1387  
004000*                    APPTBOOK - CONFIRMED RE-ENTRANT, NO CHANGE.
004100*    03/22/99  DPK   Y2K REVIEW - PROGRAM CARRIES NO DATE DATA    REL2299 
004200*                    AT ALL, NO CHANGE REQUIRED.  SIGNED OFF.
004300*    08/30/01  RFW   CR-1602 COMMENT CLEANUP, NO LOGIC CHANGE.    CR1602  
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     CLASS PRIORITY-DIGIT IS "1" THRU "3".
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  WS-CONTROL-SWITCHES.
005610     05  WS-NO-DATA-HELD            PIC X(1)  VALUE "Y".
005620     05  FILLER                     PIC X(3).
005630*--- THE THREE VIEWS BELOW DATE FROM WHEN THIS AREA CARRIED A
005640*--- FOUR-LEVEL PRIORITY SCHEME (A/B/C/D) INSTEAD OF TODAY'S
005650*--- THREE NUMERIC LEVELS.  LEFT IN PLACE SO A DUMP READOUT
005660*--- CAN STILL BE MATCHED AGAINST THE OLD SCHEME IF SOMEONE
005670*--- DIGS UP AN ARCHIVED APPOINTMENT LOG FROM THAT ERA.
005680 01  WS-CONTROL-BYTES-VIEW REDEFINES WS-CONTROL-SWITCHES.
005690     05  WS-CONTROL-BYTES           PIC X(4).
005700 01  WS-CONTROL-HALFWORD-VIEW REDEFINES WS-CONTROL-SWITCHES.
005710     05  WS-CONTROL-HALFWORD-1      PIC X(2).
005720     05  WS-CONTROL-HALFWORD-2      PIC X(2).
005730 01  WS-CONTROL-QUARTER-VIEW REDEFINES WS-CONTROL-SWITCHES.
005740     05  WS-CONTROL-BYTE-1          PIC X(1).
005750     05  WS-CONTROL-BYTE-2          PIC X(1).
005760     05  WS-CONTROL-BYTE-3          PIC X(1).
005770     05  WS-CONTROL-BYTE-4          PIC X(1).
005780
005800 LINKAGE SECTION.
005900 01  PA-NEW-PRIORITY                PIC 9(1).
006000 01  PA-OCCUPANT-PRIORITY           PIC 9(1).
006100 01  PA-BUMP-SW                     PIC X(1).
006200     88  PA-BUMP-WINS                   VALUE "Y".
006300     88  PA-BUMP-LOSES                  VALUE "N".
006400
006500 PROCEDURE DIVISION USING PA-NEW-PRIORITY, PA-OCCUPANT-PRIORITY,
006600                           PA-BUMP-SW.
006700
006800 000-ARBITRATE-SLOT.
006900     MOVE "N" TO PA-BUMP-SW.
007000*--- BOTH LEVELS MUST BE A VALID 1-3 PRIORITY DIGIT BEFORE WE
007100*--- WILL EVEN COMPARE THEM - GARBAGE IN, NO BUMP OUT.
007200     IF PA-NEW-PRIORITY IS PRIORITY-DIGIT
007300     AND PA-OCCUPANT-PRIORITY IS PRIORITY-DIGIT
007400         IF PA-NEW-PRIORITY < PA-OCCUPANT-PRIORITY
007500             MOVE "Y" TO PA-BUMP-SW.
007600 000-EXIT.
007700     EXIT.
007800
007900     GOBACK.
