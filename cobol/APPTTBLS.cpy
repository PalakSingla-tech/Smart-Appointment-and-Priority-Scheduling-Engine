000100******************************************************************
000200*    APPTTBLS.CPY
000300*    IN-MEMORY MASTER TABLES - CLINIC SCHEDULING SYSTEM
000400*
000500*    APPTDRV COPIES THIS INTO WORKING-STORAGE - IT IS THE ONE
000600*    AND ONLY COPY OF THE DOCTOR/APPOINTMENT/PATIENT MASTERS
000700*    FOR THE LIFE OF THE RUN.  APPTBOOK, APPTCANC, APPTRSCH AND
000800*    APPTLIST COPY THE SAME LAYOUT INTO THEIR LINKAGE SECTION
000900*    AND RECEIVE THE TABLES BY REFERENCE ON EACH CALL, SO A
001000*    ROW A SUBPROGRAM UPDATES (E.G. BUMPING AN OCCUPANT TO
001100*    CANCELLED) IS UPDATED FOR APPTDRV AND EVERY SUBSEQUENT
001200*    CALL WITHOUT BEING PASSED BACK EXPLICITLY.
001300*
001400*    TABLE SIZES ARE UPPER BOUNDS FOR A SINGLE BATCH RUN, NOT
001500*    A HARD BUSINESS LIMIT - SEE THE OVERFLOW CHECKS IN
001600*    APPTDRV 010/020-LOAD-xxxx AND APPTBOOK 500-CREATE-APPT.
001700******************************************************************
001800 01  WS-DOCTOR-TABLE.
001900     05  WS-DOC-COUNT               PIC S9(4) COMP.
002000     05  WS-DOCTOR-ENTRY OCCURS 25 TIMES.
002100         10  WS-DOC-ID              PIC 9(4).
002200         10  WS-DOC-NAME            PIC X(20).
002300         10  WS-DOC-SPECIALIZATION  PIC X(20).
002400         10  WS-DOC-START-TIME      PIC X(5).
002500         10  WS-DOC-END-TIME        PIC X(5).
002550         10  FILLER                 PIC X(5).
002600
002700 01  WS-APPT-TABLE.
002800     05  WS-APPT-COUNT              PIC S9(8) COMP.
002900     05  WS-NEXT-APPT-ID            PIC S9(8) COMP.
003000     05  WS-APPT-ENTRY OCCURS 3000 TIMES.
003100         10  WS-APPT-ID             PIC 9(6).
003200         10  WS-APPT-DOC-ID         PIC 9(4).
003300         10  WS-APPT-PATIENT-ID     PIC 9(6).
003400         10  WS-APPT-PATIENT-NAME   PIC X(20).
003500         10  WS-APPT-DATE           PIC 9(8).
003600         10  WS-APPT-TIME-SLOT      PIC X(11).
003700         10  WS-APPT-PRIORITY       PIC 9(1).
003800             88  WS-APPT-PRIOR-EMERGENCY  VALUE 1.
003900             88  WS-APPT-PRIOR-VIP        VALUE 2.
004000             88  WS-APPT-PRIOR-REGULAR    VALUE 3.
004100         10  WS-APPT-REQUEST-TIME   PIC 9(14).
004200         10  WS-APPT-STATUS         PIC X(1).
004300             88  WS-APPT-IS-BOOKED       VALUE "B".
004400             88  WS-APPT-IS-CANCELLED    VALUE "C".
004450         10  FILLER                 PIC X(5).
004500
004600 01  WS-PATIENT-TABLE.
004700     05  WS-PAT-COUNT               PIC S9(8) COMP.
004800     05  WS-NEXT-PAT-ID             PIC S9(8) COMP.
004900     05  WS-PATIENT-ENTRY OCCURS 3000 TIMES.
005000         10  WS-PAT-ID              PIC 9(6).
005100         10  WS-PAT-NAME            PIC X(20).
005150         10  FILLER                 PIC X(10).
