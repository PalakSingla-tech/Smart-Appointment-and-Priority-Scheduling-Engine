000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APPTLIST.
000400 AUTHOR. MARY MCCLAIN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/89.
000700 DATE-COMPILED. 05/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          APPTLIST BUILDS THE APPOINTMENT LISTING REPORT.
001300*          APPTDRV CALLS IT ON EVERY "V" TRANSACTION AND ONCE
001400*          MORE AT END OF JOB.  APPTLIST DOES NOT OPEN THE
001500*          PRINT FILE ITSELF - IT FILLS WS-REPORT-BUFFER (SEE
001600*          APPTRPT) WITH THE HEADING LINES AND ONE DETAIL LINE
001700*          PER ACTIVE APPOINTMENT, AND APPTDRV WRITES THEM TO
001800*          RESULT-LOG.
001900*
002000*          ACTIVE APPOINTMENTS ARE SORTED PRIORITY ASCENDING
002100*          (EMERGENCIES FIRST), TIES BROKEN BY REQUEST TIME
002200*          ASCENDING.  THE TABLE IS SMALL ENOUGH THAT A PLAIN
002300*          SELECTION SORT OVER A ROW-NUMBER INDEX IS FASTER TO
002400*          MAINTAIN THAN A SORT-FILE PASS, AND KEEPS THE MASTER
002500*          TABLE ITSELF UNTOUCHED.
002600*
002700*----------------------------------------------------------------
002800*    CHANGE LOG
002900*----------------------------------------------------------------
003000*    05/02/89  MM    ORIGINAL PROGRAM.                            REL0289 
003100*    09/06/90  JS    ADDED THE "NO APPOINTMENTS!" LINE FOR AN     REL0690 
003200*                    EMPTY REPORT - PREVIOUSLY PRINTED HEADERS
003300*                    ONLY, WHICH THE FRONT DESK READ AS A BUG.
003400*    02/19/91  MM    CR-1029 DOCTOR NAME IS NOW LOOKED UP FROM    CR1029  
003500*                    THE DOCTOR TABLE INSTEAD OF PRINTING THE
003600*                    RAW DOCTOR ID.
003700*    11/02/92  AK    RECOMPILE ONLY - NO SOURCE CHANGE.           REL0292 
003800*    07/14/93  TGD   NO LOGIC CHANGE - RECOMPILE FOR THE          REL1493 
003900*                    QUARTERLY BASELINE.
004000*    01/08/96  RFW   CR-1387 SORT IS NOW STABLE ON REQUEST TIME   CR1387  
004100*                    - TWO EMERGENCIES BOOKED SECONDS APART
004200*                    WERE PRINTING IN TABLE ORDER, NOT REQUEST
004300*                    ORDER.
004400*    03/22/99  DPK   Y2K REVIEW - REQUEST TIME CARRIES A FULL     REL2299 
004500*                    4-DIGIT YEAR, NO CHANGE REQUIRED.  SIGNED
004600*                    OFF.
004700*    08/30/01  RFW   CR-1602 REPORT BUFFER ENLARGED TO MATCH      CR1602  
004800*                    THE APPOINTMENT TABLE'S NEW 3000-ROW LIMIT.
004900*----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 WORKING-STORAGE SECTION.
006100 01  WS-SWITCHES.
006200     05  WS-DOC-FOUND-SW            PIC X(1).
006300         88  WS-DOC-NAME-FOUND          VALUE "Y".
006400         88  WS-DOC-NAME-NOT-FOUND      VALUE "N".
006500     05  FILLER                     PIC X(10).
006600
006700 01  WS-COUNTERS-AND-INDEXES.
006800     05  WS-APPT-INDEX              PIC S9(4) COMP VALUE ZERO.
006900     05  WS-DOC-INDEX               PIC S9(4) COMP VALUE ZERO.
007000     05  WS-DOC-ROW                 PIC S9(4) COMP VALUE ZERO.
007100     05  WS-SORT-I                  PIC S9(4) COMP VALUE ZERO.
007200     05  WS-SORT-J                  PIC S9(4) COMP VALUE ZERO.
007300     05  WS-SORT-MIN                PIC S9(4) COMP VALUE ZERO.
007400     05  WS-SORT-TEMP               PIC S9(4) COMP VALUE ZERO.
007500     05  FILLER                     PIC X(10).
007600
007700 01  WS-SORT-WORK.
007800     05  WS-SORT-COUNT              PIC S9(4) COMP VALUE ZERO.
007900     05  WS-SORT-INDEX OCCURS 3000 TIMES
008000                                    PIC S9(4) COMP.
008100     05  FILLER                     PIC X(4).
008200
008300 01  WS-COMPARE-AREA.
008400     05  WS-COMPARE-RESULT          PIC X(1) VALUE "H".
008500         88  WS-J-ROW-IS-LOWER          VALUE "L".
008600     05  FILLER                     PIC X(9).
008700
008800 01  WS-HDR-LINE-1-BUILD.
008900     05  WS-HDR1-TEXT               PIC X(46).
009000     05  FILLER                     PIC X(86).
009100
009200 01  WS-DETAIL-LINE.
009300     05  WS-DTL-ID                  PIC X(8).
009400     05  WS-DTL-PATIENT             PIC X(21).
009500     05  WS-DTL-DOCTOR              PIC X(21).
009600     05  WS-DTL-SLOT                PIC X(12).
009700     05  WS-DTL-DATE                PIC X(10).
009800     05  WS-DTL-PRIORITY            PIC X(9).
009900     05  FILLER                     PIC X(51).
010000 01  WS-DETAIL-LINE-R REDEFINES WS-DETAIL-LINE.
010100     05  FILLER                     PIC X(81).
010200     05  WS-DTL-TRAILING-FILL       PIC X(51).
010300
010400 01  WS-ID-EDIT-FIELDS.
010500     05  WS-DTL-ID-NUM              PIC 9(6).
010600     05  FILLER                     PIC X(10).
010700*--- ALTERNATE SPLIT VIEW OF THE SAME BYTES - NOT USED TODAY BUT
010800*--- KEPT SO A FUTURE THOUSANDS-BREAK EXTRACT CAN PULL THE ID
010900*--- WITHOUT RE-DEFINING THE FIELD AGAIN.
011000 01  WS-ID-EDIT-FIELDS-R REDEFINES WS-ID-EDIT-FIELDS.
011100     05  WS-DTL-ID-THOUSANDS        PIC 9(3).
011200     05  WS-DTL-ID-UNITS            PIC 9(3).
011300     05  FILLER                     PIC X(10).
011400
011500*--- HEADING LINE 1 IS SHORT ENOUGH TO MOVE AS ONE LITERAL, BUT
011600*--- THE PRINT SPACING CHECK IN 400 NEEDS TO LOOK AT THE DASH
011700*--- BORDER AND THE TITLE TEXT SEPARATELY, SO WE CARRY BOTH
011800*--- VIEWS OF THE SAME 46 BYTES.
011900 01  WS-HDR-LINE-1-VIEW REDEFINES WS-HDR-LINE-1-BUILD.
012000     05  WS-HDR1-LEFT-BORDER        PIC X(13).
012100     05  WS-HDR1-TITLE              PIC X(20).
012200     05  WS-HDR1-RIGHT-BORDER       PIC X(13).
012300     05  FILLER                     PIC X(86).
012400
012500 LINKAGE SECTION.
012600     COPY APPTTBLS.
012700     COPY APPTRPT.
012800
012900 PROCEDURE DIVISION USING WS-DOCTOR-TABLE, WS-APPT-TABLE,
013000                           WS-PATIENT-TABLE, WS-REPORT-BUFFER.
013100
013200 100-MAINLINE.
013300     MOVE ZERO TO WS-RPT-LINE-COUNT, WS-SORT-COUNT.
013400     PERFORM 200-SELECT-BOOKED-ROWS THRU 200-EXIT.
013500     PERFORM 300-SORT-BY-PRIORITY THRU 300-EXIT.
013600     PERFORM 400-BUILD-HEADINGS THRU 400-EXIT.
013700     IF WS-SORT-COUNT NOT > ZERO
013800         PERFORM 450-BUILD-EMPTY-LINE THRU 450-EXIT
013900         GO TO 100-EXIT.
014000     PERFORM 500-BUILD-DETAIL-LINES THRU 500-EXIT
014100             VARYING WS-SORT-I FROM 1 BY 1
014200             UNTIL WS-SORT-I > WS-SORT-COUNT.
014300 100-EXIT.
014400     EXIT PROGRAM.
014500
014600*----------------------------------------------------------------
014700*    BUILD A ROW-NUMBER INDEX OF EVERY ACTIVE (STATUS B)
014800*    APPOINTMENT - THE MASTER TABLE ITSELF IS NEVER REORDERED.
014900*----------------------------------------------------------------
015000 200-SELECT-BOOKED-ROWS.
015100     IF WS-APPT-COUNT NOT > ZERO
015200         GO TO 200-EXIT.
015300     PERFORM 205-CHECK-ONE-ROW THRU 205-EXIT
015400             VARYING WS-APPT-INDEX FROM 1 BY 1
015500             UNTIL WS-APPT-INDEX > WS-APPT-COUNT.
015600 200-EXIT.
015700     EXIT.
015800
015900 205-CHECK-ONE-ROW.
016000     IF WS-APPT-IS-BOOKED (WS-APPT-INDEX)
016100         ADD 1 TO WS-SORT-COUNT
016200         MOVE WS-APPT-INDEX TO WS-SORT-INDEX (WS-SORT-COUNT).
016300 205-EXIT.
016400     EXIT.
016500
016600*----------------------------------------------------------------
016700*    PLAIN SELECTION SORT OF THE ROW-NUMBER INDEX BY PRIORITY
016800*    ASCENDING, REQUEST TIME ASCENDING.
016900*----------------------------------------------------------------
017000 300-SORT-BY-PRIORITY.
017100     IF WS-SORT-COUNT < 2
017200         GO TO 300-EXIT.
017300     PERFORM 310-SORT-OUTER THRU 310-EXIT
017400             VARYING WS-SORT-I FROM 1 BY 1
017500             UNTIL WS-SORT-I > WS-SORT-COUNT - 1.
017600 300-EXIT.
017700     EXIT.
017800
017900 310-SORT-OUTER.
018000     MOVE WS-SORT-I TO WS-SORT-MIN.
018100     PERFORM 320-SORT-INNER THRU 320-EXIT
018200             VARYING WS-SORT-J FROM WS-SORT-I BY 1
018300             UNTIL WS-SORT-J > WS-SORT-COUNT.
018400     IF WS-SORT-MIN NOT = WS-SORT-I
018500         MOVE WS-SORT-INDEX (WS-SORT-I) TO WS-SORT-TEMP
018600         MOVE WS-SORT-INDEX (WS-SORT-MIN) TO
018700                 WS-SORT-INDEX (WS-SORT-I)
018800         MOVE WS-SORT-TEMP TO WS-SORT-INDEX (WS-SORT-MIN).
018900 310-EXIT.
019000     EXIT.
019100
019200 320-SORT-INNER.
019300     IF WS-SORT-J = WS-SORT-I
019400         GO TO 320-EXIT.
019500     PERFORM 330-COMPARE-ROWS THRU 330-EXIT.
019600     IF WS-J-ROW-IS-LOWER
019700         MOVE WS-SORT-J TO WS-SORT-MIN.
019800 320-EXIT.
019900     EXIT.
020000
020100 330-COMPARE-ROWS.
020200     MOVE "H" TO WS-COMPARE-RESULT.
020300     IF WS-APPT-PRIORITY (WS-SORT-INDEX (WS-SORT-J)) <
020400        WS-APPT-PRIORITY (WS-SORT-INDEX (WS-SORT-MIN))
020500         MOVE "L" TO WS-COMPARE-RESULT
020600         GO TO 330-EXIT.
020700     IF WS-APPT-PRIORITY (WS-SORT-INDEX (WS-SORT-J)) =
020800        WS-APPT-PRIORITY (WS-SORT-INDEX (WS-SORT-MIN))
020900     AND WS-APPT-REQUEST-TIME (WS-SORT-INDEX (WS-SORT-J)) <
021000         WS-APPT-REQUEST-TIME (WS-SORT-INDEX (WS-SORT-MIN))
021100         MOVE "L" TO WS-COMPARE-RESULT.
021200 330-EXIT.
021300     EXIT.
021400
021500*----------------------------------------------------------------
021600*    THE TWO HEADING LINES ARE ALWAYS PRINTED, EVEN WHEN THE
021700*    REPORT HAS NO DETAIL LINES.
021800*----------------------------------------------------------------
021900 400-BUILD-HEADINGS.
022000     ADD 1 TO WS-RPT-LINE-COUNT.
022100     MOVE "-------------ALL APPOINTMENTS-----------------"
022200         TO WS-RPT-LINE (WS-RPT-LINE-COUNT).
022300     ADD 1 TO WS-RPT-LINE-COUNT.
022400     MOVE SPACES TO WS-DETAIL-LINE.
022500     MOVE "ID      "                TO WS-DTL-ID.
022600     MOVE "PATIENT NAME         "   TO WS-DTL-PATIENT.
022700     MOVE "DOCTOR               "   TO WS-DTL-DOCTOR.
022800     MOVE "SLOT        "            TO WS-DTL-SLOT.
022900     MOVE "DATE      "              TO WS-DTL-DATE.
023000     MOVE "PRIORITY"                TO WS-DTL-PRIORITY.
023100     MOVE WS-DETAIL-LINE TO WS-RPT-LINE (WS-RPT-LINE-COUNT).
023200 400-EXIT.
023300     EXIT.
023400
023500 450-BUILD-EMPTY-LINE.
023600     ADD 1 TO WS-RPT-LINE-COUNT.
023700     MOVE "NO APPOINTMENTS!" TO WS-RPT-LINE (WS-RPT-LINE-COUNT).
023800 450-EXIT.
023900     EXIT.
024000
024100*----------------------------------------------------------------
024200*    ONE DETAIL LINE PER SORTED ROW.  WS-SORT-I DRIVES THIS
024300*    PARAGRAPH FROM THE PERFORM ... VARYING IN 100-MAINLINE.
024400*----------------------------------------------------------------
024500 500-BUILD-DETAIL-LINES.
024600     MOVE WS-SORT-INDEX (WS-SORT-I) TO WS-APPT-INDEX.
024700     PERFORM 510-FIND-DOCTOR-NAME THRU 510-EXIT.
024800     MOVE SPACES TO WS-DETAIL-LINE.
024900     MOVE WS-APPT-ID (WS-APPT-INDEX) TO WS-DTL-ID-NUM.
025000     MOVE WS-DTL-ID-NUM TO WS-DTL-ID.
025100     MOVE WS-APPT-PATIENT-NAME (WS-APPT-INDEX) TO WS-DTL-PATIENT.
025200     IF WS-DOC-NAME-FOUND
025300         MOVE WS-DOC-NAME (WS-DOC-ROW) TO WS-DTL-DOCTOR
025400     ELSE
025500         MOVE "UNKNOWN" TO WS-DTL-DOCTOR.
025600     MOVE WS-APPT-TIME-SLOT (WS-APPT-INDEX) TO WS-DTL-SLOT.
025700     MOVE WS-APPT-DATE (WS-APPT-INDEX) TO WS-DTL-DATE.
025800     IF WS-APPT-PRIOR-EMERGENCY (WS-APPT-INDEX)
025900         MOVE "EMERGENCY" TO WS-DTL-PRIORITY
026000     ELSE
026100         IF WS-APPT-PRIOR-VIP (WS-APPT-INDEX)
026200             MOVE "VIP" TO WS-DTL-PRIORITY
026300         ELSE
026400             MOVE "REGULAR" TO WS-DTL-PRIORITY.
026500     ADD 1 TO WS-RPT-LINE-COUNT.
026600     MOVE WS-DETAIL-LINE TO WS-RPT-LINE (WS-RPT-LINE-COUNT).
026700 500-EXIT.
026800     EXIT.
026900
027000 510-FIND-DOCTOR-NAME.
027100     SET WS-DOC-NAME-NOT-FOUND TO TRUE.
027200     MOVE ZERO TO WS-DOC-ROW.
027300     IF WS-DOC-COUNT NOT > ZERO
027400         GO TO 510-EXIT.
027500     PERFORM 515-SCAN-DOCTOR-TABLE THRU 515-EXIT
027600             VARYING WS-DOC-INDEX FROM 1 BY 1
027700             UNTIL WS-DOC-INDEX > WS-DOC-COUNT.
027800 510-EXIT.
027900     EXIT.
028000
028100 515-SCAN-DOCTOR-TABLE.
028200     IF WS-DOC-ID (WS-DOC-INDEX) = WS-APPT-DOC-ID (WS-APPT-INDEX)
028300         SET WS-DOC-NAME-FOUND TO TRUE
028400         MOVE WS-DOC-INDEX TO WS-DOC-ROW
028500         MOVE WS-DOC-COUNT TO WS-DOC-INDEX.
028600 515-EXIT.
028700     EXIT.
