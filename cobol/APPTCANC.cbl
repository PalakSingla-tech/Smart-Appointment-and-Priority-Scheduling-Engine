000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APPTCANC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/20/89.
000700 DATE-COMPILED. 04/20/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          APPTCANC HANDLES THE "C" (CANCEL) TRANSACTION.
001300*          APPTDRV CALLS IT ONCE PER CANCEL REQUEST, PASSING
001400*          THE APPOINTMENT MASTER TABLE BY REFERENCE.
001500*
001600*          THE RULE IS DELIBERATELY SIMPLE - IF THE ID NAMED
001700*          ON THE TRANSACTION IS AN ACTIVE (STATUS B) ROW, IT
001800*          IS MARKED CANCELLED.  ANYTHING ELSE - ID NOT ON
001900*          FILE, OR ALREADY CANCELLED - IS REJECTED WITH NO
002000*          CHANGE TO THE MASTER.  CANCELLED ROWS ARE NEVER
002100*          PHYSICALLY REMOVED FROM THE TABLE.
002200*
002300*----------------------------------------------------------------
002400*    CHANGE LOG
002500*----------------------------------------------------------------
002600*    04/20/89  JS    ORIGINAL PROGRAM.                            REL2089 
002700*    09/06/90  JS    CONFIRMED AN ALREADY-CANCELLED ID IS         REL0690 
002800*                    REJECTED, NOT TREATED AS A NO-OP SUCCESS.
002900*    02/19/91  MM    CR-1029 NO LOGIC CHANGE, ADDED COMMENTS.     CR1029  
003000*    11/02/92  AK    RECOMPILE ONLY - NO SOURCE CHANGE.           REL0292 
003100*    07/14/93  TGD   NO LOGIC CHANGE - RECOMPILE FOR THE          REL1493 
003200*                    QUARTERLY BASELINE.
003300*    01/08/96  RFW   CR-1387 RESULT MESSAGE NOW CARRIES THE       CR1387  
003400*                    APPOINTMENT ID FOR THE AUDIT LOG.
003500*    03/22/99  DPK   Y2K REVIEW - PROGRAM CARRIES NO DATE DATA    REL2299 
003600*                    OF ITS OWN, NO CHANGE REQUIRED.  SIGNED
003700*                    OFF.
003800*    08/30/01  RFW   CR-1602 REJECTION MESSAGE TEXT ALIGNED TO    CR1602  
003900*                    THE FRONT DESK'S NEW SCREEN WORDING.
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     CLASS DIGIT-CHARS IS "0" THRU "9".
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 01  WS-SWITCHES.
005300     05  WS-FOUND-SW                PIC X(1).
005400         88  WS-APPT-WAS-FOUND          VALUE "Y".
005500         88  WS-APPT-NOT-FOUND          VALUE "N".
005600     05  FILLER                     PIC X(10).
005700
005800 01  WS-COUNTERS-AND-INDEXES.
005900     05  WS-APPT-INDEX              PIC S9(4) COMP VALUE ZERO.
006000     05  WS-FOUND-ROW               PIC S9(4) COMP VALUE ZERO.
006100     05  FILLER                     PIC X(10).
006150*--- ALTERNATE BYTE-LEVEL VIEW OF THE SAME 14 BYTES, KEPT SO A
006160*--- CORE-DUMP READOUT CAN DISPLAY THE RAW COUNTER STORAGE
006170*--- WITHOUT A DEBUGGER ATTACHED.  NOT REFERENCED TODAY.
006180 01  WS-COUNTERS-RAW-VIEW REDEFINES WS-COUNTERS-AND-INDEXES.
006190     05  WS-COUNTERS-RAW-BYTES      PIC X(14).
006200
006300 01  WS-MSG-BUILD.
006400     05  WS-MSG-TEXT                PIC X(75).
006500     05  FILLER                     PIC X(5).
006600 01  WS-MSG-BUILD-ID-VIEW REDEFINES WS-MSG-BUILD.
006700     05  WS-MSG-PREFIX              PIC X(60).
006800     05  WS-MSG-ID-AREA             PIC X(20).
006900
007000 01  WS-ID-EDIT-FIELDS.
007100     05  WS-CANC-ID-EDIT            PIC ZZZZZ9.
007200     05  FILLER                     PIC X(10).
007300*--- ALTERNATE ZERO-FILLED VIEW OF THE SAME BYTES - NOT USED
007400*--- TODAY BUT KEPT SO A FUTURE AUDIT EXTRACT CAN PULL THE ID
007500*--- WITHOUT THE LEADING-SPACE SUPPRESSION ABOVE.
007600 01  WS-ID-EDIT-FIELDS-R REDEFINES WS-ID-EDIT-FIELDS.
007700     05  WS-CANC-ID-NUM             PIC 9(6).
007800     05  FILLER                     PIC X(10).
007900
008000 LINKAGE SECTION.
008100     COPY APPTTRAN.
008200     COPY APPTTBLS.
008300 01  CN-RESULT-MSG                  PIC X(80).
008400 01  CN-SUCCESS-SW                  PIC X(1).
008500     88  CN-SUCCESS                     VALUE "Y".
008600     88  CN-FAILURE                     VALUE "N".
008700
008800 PROCEDURE DIVISION USING TXN-REC, WS-DOCTOR-TABLE, WS-APPT-TABLE,
008900                           WS-PATIENT-TABLE, CN-RESULT-MSG,
009000                           CN-SUCCESS-SW.
009100
009200 100-MAINLINE.
009300     MOVE "Y" TO CN-SUCCESS-SW.
009400     MOVE SPACES TO CN-RESULT-MSG.
009500     PERFORM 200-FIND-APPOINTMENT THRU 200-EXIT.
009600     IF WS-APPT-NOT-FOUND
009700         MOVE "N" TO CN-SUCCESS-SW
009800         MOVE "NO ACTIVE APPOINTMENT FOUND WITH THIS ID"
009900             TO CN-RESULT-MSG
010000         GO TO 100-EXIT.
010100     PERFORM 300-CANCEL-APPOINTMENT THRU 300-EXIT.
010200 100-EXIT.
010300     EXIT PROGRAM.
010400
010500*----------------------------------------------------------------
010600*    LOOK FOR AN ACTIVE ROW WHOSE ID MATCHES THE TRANSACTION.
010700*    A CANCELLED ROW WITH A MATCHING ID DOES NOT COUNT AS
010800*    FOUND - IT IS TREATED THE SAME AS "NO SUCH ID".
010900*----------------------------------------------------------------
011000 200-FIND-APPOINTMENT.
011100     SET WS-APPT-NOT-FOUND TO TRUE.
011200     MOVE ZERO TO WS-FOUND-ROW.
011300     IF WS-APPT-COUNT NOT > ZERO
011400         GO TO 200-EXIT.
011500     PERFORM 205-SCAN-APPT-TABLE THRU 205-EXIT
011600             VARYING WS-APPT-INDEX FROM 1 BY 1
011700             UNTIL WS-APPT-INDEX > WS-APPT-COUNT.
011800 200-EXIT.
011900     EXIT.
012000
012100 205-SCAN-APPT-TABLE.
012200     IF WS-APPT-ID (WS-APPT-INDEX) = TXN-APPT-ID
012300     AND WS-APPT-IS-BOOKED (WS-APPT-INDEX)
012400         SET WS-APPT-WAS-FOUND TO TRUE
012500         MOVE WS-APPT-INDEX TO WS-FOUND-ROW
012600         MOVE WS-APPT-COUNT TO WS-APPT-INDEX.
012700 205-EXIT.
012800     EXIT.
012900
013000*----------------------------------------------------------------
013100*    MARK THE ROW CANCELLED AND BUILD THE SUCCESS MESSAGE.
013200*----------------------------------------------------------------
013300 300-CANCEL-APPOINTMENT.
013400     SET WS-APPT-IS-CANCELLED (WS-FOUND-ROW) TO TRUE.
013500     MOVE WS-APPT-ID (WS-FOUND-ROW) TO WS-CANC-ID-EDIT.
013600     MOVE SPACES TO WS-MSG-BUILD.
013700     MOVE "APPOINTMENT CANCELLED - ID " TO WS-MSG-PREFIX.
013800     MOVE WS-CANC-ID-EDIT TO WS-MSG-ID-AREA.
013900     MOVE WS-MSG-BUILD TO CN-RESULT-MSG.
014000 300-EXIT.
014100     EXIT.
