000100******************************************************************
000200*    APPTRPT.CPY
000300*    APPOINTMENT LISTING REPORT LINE BUFFER
000400*
000500*    APPTDRV COPIES THIS INTO WORKING-STORAGE AND OWNS THE
000600*    RESULT-LOG PRINT FILE.  APPTLIST COPIES THE SAME LAYOUT
000700*    INTO ITS LINKAGE SECTION, BUILDS THE HEADING LINES AND ONE
000800*    DETAIL LINE PER BOOKED APPOINTMENT (ALREADY IN REPORT
000900*    ORDER) INTO WS-RPT-LINE, AND SETS WS-RPT-LINE-COUNT.
001000*    APPTDRV THEN WRITES WS-RPT-LINE (1) THRU THE COUNT TO
001100*    RESULT-LOG - APPTLIST NEVER OPENS THE PRINT FILE ITSELF.
001200******************************************************************
001300 01  WS-REPORT-BUFFER.
001400     05  WS-RPT-LINE-COUNT          PIC S9(4) COMP.
001450     05  FILLER                     PIC X(4).
001500     05  WS-RPT-LINE OCCURS 3010 TIMES
001600                                    PIC X(132).
