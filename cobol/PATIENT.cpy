000100******************************************************************
000200*    PATIENT.CPY
000300*    PATIENT MASTER RECORD - CLINIC SCHEDULING SYSTEM
000400*    ONE ENTRY PER DISTINCT PATIENT NAME EVER BOOKED.  PAT-NAME
000500*    IS THE ONLY LOOKUP KEY (EXACT MATCH, NO ALTERNATE INDEX -
000600*    THE MASTER IS SMALL AND SEARCHED IN A WORKING-STORAGE
000700*    TABLE, NOT ON A VSAM KEY).  PAT-ID IS ASSIGNED MAX-SO-FAR
000800*    + 1 THE FIRST TIME A NAME IS SEEN.
000900******************************************************************
001000 01  PATIENT-REC.
001100     05  PAT-ID                     PIC 9(6).
001200     05  PAT-NAME                   PIC X(20).
001300     05  FILLER                     PIC X(4).
