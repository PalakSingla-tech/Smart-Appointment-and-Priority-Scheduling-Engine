000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APPTDRV.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/28/89.
000700 DATE-COMPILED. 03/28/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          APPTDRV IS THE MAIN LINE OF THE APPOINTMENT DESK
001300*          SUITE.  IT OWNS EVERY FILE IN THE JOB, LOADS THE
001400*          THREE MASTER TABLES INTO WORKING STORAGE, THEN READS
001500*          THE TRANSACTIONS FILE ONE RECORD AT A TIME AND CALLS
001600*          THE PROPER SUBPROGRAM FOR EACH ONE:
001700*
001800*              B  APPTBOOK    BOOK A NEW APPOINTMENT
001900*              C  APPTCANC    CANCEL AN APPOINTMENT
002000*              R  APPTRSCH    RESCHEDULE AN APPOINTMENT
002100*              V  APPTLIST    PRINT THE APPOINTMENT LISTING
002200*
002300*          EVERY TRANSACTION - SUCCESSFUL OR NOT - PRODUCES ONE
002400*          LINE ON RESULT-LOG.  AT END OF JOB THE UPDATED
002500*          APPOINTMENT AND PATIENT MASTERS ARE REWRITTEN
002600*          COMPLETE, A FINAL LISTING IS PRINTED, AND A SUMMARY
002700*          LINE OF COUNTS CLOSES OUT THE LOG.
002800*
002900*----------------------------------------------------------------
003000*    CHANGE LOG
003100*----------------------------------------------------------------
003200*    03/28/89  JS    ORIGINAL PROGRAM.                            REL2889 
003300*    09/06/90  JS    ADDED THE DOCTOR-SEED PATH - THE VERY FIRST  REL0690 
003400*                    RUN OF THE MONTH HAD NO DOCTORS FILE AT ALL.
003500*    02/19/91  MM    CR-1029 SUMMARY LINE NOW BREAKS OUT          CR1029  
003600*                    RESCHEDULES SEPARATELY FROM CANCELLATIONS.
003700*    11/02/92  AK    RECOMPILE ONLY - NO SOURCE CHANGE.           REL0292 
003800*    07/14/93  TGD   NO LOGIC CHANGE - RECOMPILE FOR THE          REL1493 
003900*                    QUARTERLY BASELINE.
004000*    01/08/96  RFW   CR-1387 FINAL LISTING IS NOW PRINTED         CR1387  
004100*                    UNCONDITIONALLY AT END OF JOB, NOT ONLY
004200*                    WHEN A V TRANSACTION WAS SEEN.
004300*    03/22/99  DPK   Y2K REVIEW - ALL DATE AND TIMESTAMP FIELDS   REL2299 
004400*                    ON EVERY FILE CARRY A FULL 4-DIGIT YEAR.
004500*                    NO CHANGE REQUIRED.  SIGNED OFF.
004600*    08/30/01  RFW   CR-1602 BUMPED-COUNT ADDED TO THE SUMMARY    CR1602  
004700*                    LINE PER THE FRONT DESK'S MONTH-END REPORT
004800*                    REQUEST.
004900*    04/12/04  SLH   CR-1799 AN UNRECOGNIZED TRANSACTION TYPE     CR1799  
005000*                    NOW WRITES A LOG LINE INSTEAD OF BEING
005100*                    SILENTLY DROPPED.
005200*----------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT DOCTORS
006300         ASSIGN TO UT-S-DOCTORS
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-DOCTORS-STATUS.
006600
006700     SELECT APPTS-IN
006800         ASSIGN TO UT-S-APPTSIN
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-APPTSIN-STATUS.
007100
007200     SELECT PATIENTS-IN
007300         ASSIGN TO UT-S-PATIN
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-PATIN-STATUS.
007600
007700     SELECT TRANSACTIONS
007800         ASSIGN TO UT-S-TRANSACT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-TRANSACT-STATUS.
008100
008200     SELECT APPTS-OUT
008300         ASSIGN TO UT-S-APPTSOUT
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WS-APPTSOUT-STATUS.
008600
008700     SELECT PATIENTS-OUT
008800         ASSIGN TO UT-S-PATOUT
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WS-PATOUT-STATUS.
009100
009200     SELECT RESULT-LOG
009300         ASSIGN TO UT-S-RESULTLG
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS WS-RESULTLG-STATUS.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900
010000 FD  DOCTORS
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 70 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS DOCTOR-REC.
010600     COPY DOCTOR.
010700
010800 FD  APPTS-IN
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 100 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS APPT-IN-REC.
011400     COPY APPTMSTR REPLACING ==APPT-REC== BY ==APPT-IN-REC==.
011500
011600 FD  PATIENTS-IN
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 30 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS PATIENT-IN-REC.
012200     COPY PATIENT REPLACING ==PATIENT-REC== BY ==PATIENT-IN-REC==.
012300
012400 FD  TRANSACTIONS
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 80 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS TRANSACTION-REC.
013000 01  TRANSACTION-REC                PIC X(80).
013100
013200 FD  APPTS-OUT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 100 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS APPT-OUT-REC.
013800     COPY APPTMSTR REPLACING ==APPT-REC== BY ==APPT-OUT-REC==.
013900
014000 FD  PATIENTS-OUT
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 30 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS PATIENT-OUT-REC.
014600     COPY PATIENT REPLACING ==PATIENT-REC== BY ==PATIENT-OUT-REC==.
014700
014800 FD  RESULT-LOG
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 132 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS RESULT-LOG-REC.
015400 01  RESULT-LOG-REC                 PIC X(132).
015500
015600 WORKING-STORAGE SECTION.
015700 01  WS-FILE-STATUS-CODES.
015800     05  WS-DOCTORS-STATUS          PIC X(2).
015900         88  WS-DOCTORS-OK              VALUE "00".
016000         88  WS-DOCTORS-EOF              VALUE "10".
016100     05  WS-APPTSIN-STATUS          PIC X(2).
016200         88  WS-APPTSIN-OK               VALUE "00".
016300         88  WS-APPTSIN-EOF               VALUE "10".
016400     05  WS-PATIN-STATUS            PIC X(2).
016500         88  WS-PATIN-OK                  VALUE "00".
016600         88  WS-PATIN-EOF                 VALUE "10".
016700     05  WS-TRANSACT-STATUS         PIC X(2).
016800         88  WS-TRANSACT-OK               VALUE "00".
016900         88  WS-TRANSACT-EOF              VALUE "10".
017000     05  WS-APPTSOUT-STATUS         PIC X(2).
017100         88  WS-APPTSOUT-OK               VALUE "00".
017200     05  WS-PATOUT-STATUS           PIC X(2).
017300         88  WS-PATOUT-OK                 VALUE "00".
017400     05  WS-RESULTLG-STATUS         PIC X(2).
017500         88  WS-RESULTLG-OK               VALUE "00".
017550     05  FILLER                     PIC X(8).
017600
017700 01  WS-SWITCHES.
017800     05  WS-MORE-DOCTORS-SW         PIC X(1)  VALUE "Y".
017900         88  WS-MORE-DOCTORS             VALUE "Y".
018000         88  WS-NO-MORE-DOCTORS          VALUE "N".
018100     05  WS-MORE-APPTS-SW           PIC X(1)  VALUE "Y".
018200         88  WS-MORE-APPTS                VALUE "Y".
018300         88  WS-NO-MORE-APPTS             VALUE "N".
018400     05  WS-MORE-PATIENTS-SW        PIC X(1)  VALUE "Y".
018500         88  WS-MORE-PATIENTS             VALUE "Y".
018600         88  WS-NO-MORE-PATIENTS          VALUE "N".
018700     05  WS-MORE-TRANSACT-SW        PIC X(1)  VALUE "Y".
018800         88  WS-MORE-TRANSACTIONS         VALUE "Y".
018900         88  WS-NO-MORE-TRANSACTIONS      VALUE "N".
019000     05  FILLER                     PIC X(10).
019100
019200 01  WS-COUNTERS-AND-INDEXES.
019300     05  WS-TXN-SEQ-NUM             PIC S9(8) COMP VALUE ZERO.
019400     05  WS-TXN-READ-COUNT          PIC S9(8) COMP VALUE ZERO.
019500     05  WS-BOOKED-COUNT            PIC S9(8) COMP VALUE ZERO.
019600     05  WS-CANCELLED-COUNT         PIC S9(8) COMP VALUE ZERO.
019700     05  WS-RESCHEDULED-COUNT       PIC S9(8) COMP VALUE ZERO.
019800     05  WS-REJECTED-COUNT          PIC S9(8) COMP VALUE ZERO.
019900     05  WS-BUMPED-COUNT            PIC S9(8) COMP VALUE ZERO.
020000     05  WS-APPT-INDEX              PIC S9(8) COMP VALUE ZERO.
020100     05  WS-RPT-LINE-INDEX          PIC S9(4) COMP VALUE ZERO.
020200     05  WS-DOC-INDEX-SEED          PIC S9(4) COMP VALUE ZERO.
020300     05  WS-PAT-OUT-INDEX           PIC S9(8) COMP VALUE ZERO.
020400     05  FILLER                     PIC X(10).
020500
020600*----------------------------------------------------------------
020700*    THE THREE MASTER TABLES ARE HELD HERE FOR THE LIFE OF THE
020800*    RUN AND PASSED BY REFERENCE TO EVERY SUBPROGRAM CALL BELOW.
020900*----------------------------------------------------------------
021000     COPY APPTTBLS.
021100
021200*----------------------------------------------------------------
021300*    THE TRANSACTION RECORD AND THE REPORT LINE BUFFER ARE ALSO
021400*    OWNED HERE - APPTDRV IS THE ONLY PROGRAM THAT DOES FILE I/O.
021500*----------------------------------------------------------------
021600     COPY APPTTRAN.
021700     COPY APPTRPT.
021800
021900*----------------------------------------------------------------
022000*    OUT-PARAMETERS SHARED ACROSS THE FOUR CALL POINTS BELOW.
022100*----------------------------------------------------------------
022200 01  WS-CALL-RESULT-MSG             PIC X(80).
022300 01  WS-CALL-NEW-ID                 PIC 9(6).
022400 01  WS-CALL-BUMPED-ID              PIC 9(6).
022500 01  WS-CALL-SUCCESS-SW             PIC X(1).
022600     88  WS-CALL-SUCCESS                VALUE "Y".
022700     88  WS-CALL-FAILURE                VALUE "N".
022800
022900 01  WS-AUDIT-LINE.
023000     05  WS-AUDIT-SEQ               PIC ZZZZ9.
023100     05  FILLER                     PIC X(2)  VALUE SPACES.
023200     05  WS-AUDIT-TYPE              PIC X(1).
023300     05  FILLER                     PIC X(2)  VALUE SPACES.
023400     05  WS-AUDIT-MSG               PIC X(80).
023500     05  FILLER                     PIC X(42).
023600*--- ALTERNATE VIEW OF THE SAME 132 BYTES SPLITTING THE MESSAGE
023700*--- TEXT INTO A "REASON CODE" PREFIX AND FREE TEXT - NOT USED
023800*--- TODAY BUT KEPT FOR THE DAY THE FRONT DESK ASKS FOR A
023900*--- MACHINE-READABLE REASON CODE ON EACH LOG LINE.
024000 01  WS-AUDIT-LINE-R REDEFINES WS-AUDIT-LINE.
024100     05  FILLER                     PIC X(10).
024200     05  WS-AUDIT-REASON-PREFIX      PIC X(20).
024300     05  FILLER                     PIC X(102).
024400
024500 01  WS-SUMMARY-LINE.
024600     05  FILLER                     PIC X(38) VALUE
024700         "TRANSACTIONS READ:        ".
024800     05  WS-SUM-READ                PIC ZZZZ9.
024900     05  FILLER                     PIC X(10) VALUE SPACES.
025000     05  FILLER                     PIC X(79) VALUE SPACES.
025100 01  WS-SUMMARY-LINE-R REDEFINES WS-SUMMARY-LINE.
025200     05  FILLER                     PIC X(132).
025300
025400 01  WS-SUMMARY-DETAIL.
025500     05  FILLER                     PIC X(12)  VALUE "  BOOKED:   ".
025600     05  WS-SUM-BOOKED              PIC ZZZZ9.
025700     05  FILLER                     PIC X(3)   VALUE SPACES.
025800     05  FILLER                     PIC X(12)  VALUE "CANCELLED:  ".
025900     05  WS-SUM-CANCELLED           PIC ZZZZ9.
026000     05  FILLER                     PIC X(3)   VALUE SPACES.
026100     05  FILLER                     PIC X(13)  VALUE "RESCHEDULED: ".
026200     05  WS-SUM-RESCHEDULED         PIC ZZZZ9.
026300     05  FILLER                     PIC X(3)   VALUE SPACES.
026400     05  FILLER                     PIC X(11)  VALUE "REJECTED: ".
026500     05  WS-SUM-REJECTED            PIC ZZZZ9.
026600     05  FILLER                     PIC X(3)   VALUE SPACES.
026700     05  FILLER                     PIC X(9)   VALUE "BUMPED: ".
026800     05  WS-SUM-BUMPED              PIC ZZZZ9.
026900     05  FILLER                     PIC X(38).
027000
027100*----------------------------------------------------------------
027200*    LITERAL DATA FOR THE THREE SEEDED DOCTORS.  THE REDEFINES
027300*    LETS US KEEP THE LITERALS TOGETHER AS ONE VALUE CLAUSE PER
027400*    DOCTOR AND STILL LOOP OVER THEM AS A TABLE IN 018 BELOW.
027500*----------------------------------------------------------------
027600 01  WS-SEED-DOCTOR-CONSTANTS.
027700     05  FILLER                     PIC X(54)  VALUE
027800         "0001Dr. Smith           Cardiologist        09:0017:00".
027900     05  FILLER                     PIC X(54)  VALUE
028000         "0002Dr. Jones           Dermatologist       10:0018:00".
028100     05  FILLER                     PIC X(54)  VALUE
028200         "0003Dr. Taylor          General Physician   08:0016:00".
028300 01  WS-SEED-DOCTOR-TABLE REDEFINES WS-SEED-DOCTOR-CONSTANTS.
028400     05  WS-SEED-DOCTOR-ENTRY OCCURS 3 TIMES.
028500         10  WS-SEED-DOC-ID         PIC 9(4).
028600         10  WS-SEED-DOC-NAME       PIC X(20).
028700         10  WS-SEED-DOC-SPEC       PIC X(20).
028800         10  WS-SEED-DOC-START      PIC X(5).
028900         10  WS-SEED-DOC-END        PIC X(5).
029000
029100 PROCEDURE DIVISION.
029200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029300     PERFORM 100-MAINLINE THRU 100-EXIT
029400             UNTIL WS-NO-MORE-TRANSACTIONS.
029500     PERFORM 900-CLEANUP THRU 900-EXIT.
029600     MOVE ZERO TO RETURN-CODE.
029700     GOBACK.
029800
029900*----------------------------------------------------------------
030000*    OPEN EVERYTHING, LOAD THE THREE MASTERS INTO WORKING
030100*    STORAGE, AND PRIME THE TRANSACTION READ.
030200*----------------------------------------------------------------
030300 000-HOUSEKEEPING.
030400     DISPLAY "******** BEGIN JOB APPTDRV ********".
030500     OPEN INPUT APPTS-IN.
030600     OPEN INPUT PATIENTS-IN.
030700     OPEN INPUT TRANSACTIONS.
030800     OPEN OUTPUT APPTS-OUT.
030900     OPEN OUTPUT PATIENTS-OUT.
031000     OPEN OUTPUT RESULT-LOG.
031100
031200     PERFORM 010-LOAD-DOCTORS THRU 010-EXIT.
031300     PERFORM 020-LOAD-APPOINTMENTS THRU 020-EXIT.
031400     PERFORM 030-LOAD-PATIENTS THRU 030-EXIT.
031500
031600     READ TRANSACTIONS INTO TXN-REC
031700         AT END
031800         SET WS-NO-MORE-TRANSACTIONS TO TRUE
031900     END-READ.
032000 000-EXIT.
032100     EXIT.
032200
032300*----------------------------------------------------------------
032400*    LOAD THE DOCTOR MASTER.  IF IT IS EMPTY, SEED THE THREE
032500*    STANDING DOCTORS AND REWRITE THE FILE.
032600*----------------------------------------------------------------
032700 010-LOAD-DOCTORS.
032800     MOVE ZERO TO WS-DOC-COUNT.
032900     OPEN INPUT DOCTORS.
033000     READ DOCTORS INTO DOCTOR-REC
033100         AT END
033200         SET WS-NO-MORE-DOCTORS TO TRUE
033300     END-READ.
033400     PERFORM 015-STORE-ONE-DOCTOR THRU 015-EXIT
033500             UNTIL WS-NO-MORE-DOCTORS.
033600     CLOSE DOCTORS.
033700     IF WS-DOC-COUNT = ZERO
033800         PERFORM 018-SEED-DOCTORS THRU 018-EXIT.
033900 010-EXIT.
034000     EXIT.
034100
034200*--- WS-DOCTOR-TABLE HOLDS AT MOST 25 ROWS - A DOCTORS FILE
034300*--- LARGER THAN THAT IS A DATA ERROR, AND ANY ROWS PAST THE
034400*--- LIMIT ARE SILENTLY DRAINED RATHER THAN OVERRUNNING THE
034500*--- TABLE.
034600 015-STORE-ONE-DOCTOR.
034700     IF WS-DOC-COUNT < 25
034800         ADD 1 TO WS-DOC-COUNT
034900         MOVE DOC-ID TO WS-DOC-ID (WS-DOC-COUNT)
035000         MOVE DOC-NAME TO WS-DOC-NAME (WS-DOC-COUNT)
035100         MOVE DOC-SPECIALIZATION TO
035200                 WS-DOC-SPECIALIZATION (WS-DOC-COUNT)
035300         MOVE DOC-START-TIME TO WS-DOC-START-TIME (WS-DOC-COUNT)
035400         MOVE DOC-END-TIME TO WS-DOC-END-TIME (WS-DOC-COUNT).
035500     READ DOCTORS INTO DOCTOR-REC
035600         AT END
035700         SET WS-NO-MORE-DOCTORS TO TRUE
035800     END-READ.
035900 015-EXIT.
036000     EXIT.
036100
036200 018-SEED-DOCTORS.
036300     OPEN OUTPUT DOCTORS.
036400     PERFORM 019-SEED-ONE-DOCTOR THRU 019-EXIT
036500             VARYING WS-DOC-INDEX-SEED FROM 1 BY 1
036600             UNTIL WS-DOC-INDEX-SEED > 3.
036700     CLOSE DOCTORS.
036800 018-EXIT.
036900     EXIT.
037000
037100 019-SEED-ONE-DOCTOR.
037200     ADD 1 TO WS-DOC-COUNT.
037300     MOVE WS-SEED-DOC-ID (WS-DOC-INDEX-SEED) TO
037400             WS-DOC-ID (WS-DOC-COUNT).
037500     MOVE WS-SEED-DOC-NAME (WS-DOC-INDEX-SEED) TO
037600             WS-DOC-NAME (WS-DOC-COUNT).
037700     MOVE WS-SEED-DOC-SPEC (WS-DOC-INDEX-SEED) TO
037800             WS-DOC-SPECIALIZATION (WS-DOC-COUNT).
037900     MOVE WS-SEED-DOC-START (WS-DOC-INDEX-SEED) TO
038000             WS-DOC-START-TIME (WS-DOC-COUNT).
038100     MOVE WS-SEED-DOC-END (WS-DOC-INDEX-SEED) TO
038200             WS-DOC-END-TIME (WS-DOC-COUNT).
038300     MOVE SPACES TO DOCTOR-REC.
038400     MOVE WS-DOC-ID (WS-DOC-COUNT) TO DOC-ID.
038500     MOVE WS-DOC-NAME (WS-DOC-COUNT) TO DOC-NAME.
038600     MOVE WS-DOC-SPECIALIZATION (WS-DOC-COUNT) TO
038700             DOC-SPECIALIZATION.
038800     MOVE WS-DOC-START-TIME (WS-DOC-COUNT) TO DOC-START-TIME.
038900     MOVE WS-DOC-END-TIME (WS-DOC-COUNT) TO DOC-END-TIME.
039000     WRITE DOCTOR-REC.
039100 019-EXIT.
039200     EXIT.
039300
039400*----------------------------------------------------------------
039500*    LOAD ANY EXISTING APPOINTMENT MASTER.  WS-NEXT-APPT-ID
039600*    ENDS UP HOLDING THE HIGHEST ID ON FILE SO NEW BOOKINGS
039700*    CONTINUE THE SEQUENCE.
039800*----------------------------------------------------------------
039900 020-LOAD-APPOINTMENTS.
040000     MOVE ZERO TO WS-APPT-COUNT, WS-NEXT-APPT-ID.
040100     READ APPTS-IN INTO APPT-IN-REC
040200         AT END
040300         SET WS-NO-MORE-APPTS TO TRUE
040400     END-READ.
040500     PERFORM 025-STORE-ONE-APPT THRU 025-EXIT
040600             UNTIL WS-NO-MORE-APPTS.
040700 020-EXIT.
040800     EXIT.
040900
041000*--- WS-APPT-TABLE HOLDS AT MOST 3000 ROWS FOR ONE BATCH RUN -
041100*--- SEE THE REMARKS IN APPTTBLS.  ROWS PAST THE LIMIT ARE
041200*--- DRAINED FROM THE FILE BUT NOT TABLED.
041300 025-STORE-ONE-APPT.
041400     IF WS-APPT-COUNT < 3000
041500         ADD 1 TO WS-APPT-COUNT
041600         MOVE APPT-ID TO WS-APPT-ID (WS-APPT-COUNT)
041700         MOVE APPT-DOC-ID TO WS-APPT-DOC-ID (WS-APPT-COUNT)
041800         MOVE APPT-PATIENT-ID TO WS-APPT-PATIENT-ID (WS-APPT-COUNT)
041900         MOVE APPT-PATIENT-NAME TO
042000                 WS-APPT-PATIENT-NAME (WS-APPT-COUNT)
042100         MOVE APPT-DATE TO WS-APPT-DATE (WS-APPT-COUNT)
042200         MOVE APPT-TIME-SLOT TO WS-APPT-TIME-SLOT (WS-APPT-COUNT)
042300         MOVE APPT-PRIORITY TO WS-APPT-PRIORITY (WS-APPT-COUNT)
042400         MOVE APPT-REQUEST-TIME TO
042500                 WS-APPT-REQUEST-TIME (WS-APPT-COUNT)
042600         MOVE APPT-STATUS TO WS-APPT-STATUS (WS-APPT-COUNT).
042700     IF APPT-ID > WS-NEXT-APPT-ID
042800         MOVE APPT-ID TO WS-NEXT-APPT-ID.
042900     READ APPTS-IN INTO APPT-IN-REC
043000         AT END
043100         SET WS-NO-MORE-APPTS TO TRUE
043200     END-READ.
043300 025-EXIT.
043400     EXIT.
043500
043600*----------------------------------------------------------------
043700*    LOAD ANY EXISTING PATIENT MASTER.  SAME MAX-SO-FAR LOGIC
043800*    AS THE APPOINTMENT MASTER ABOVE.
043900*----------------------------------------------------------------
044000 030-LOAD-PATIENTS.
044100     MOVE ZERO TO WS-PAT-COUNT, WS-NEXT-PAT-ID.
044200     READ PATIENTS-IN INTO PATIENT-IN-REC
044300         AT END
044400         SET WS-NO-MORE-PATIENTS TO TRUE
044500     END-READ.
044600     PERFORM 035-STORE-ONE-PATIENT THRU 035-EXIT
044700             UNTIL WS-NO-MORE-PATIENTS.
044800 030-EXIT.
044900     EXIT.
045000
045100*--- WS-PATIENT-TABLE HOLDS AT MOST 3000 ROWS FOR ONE BATCH RUN.
045200*--- ROWS PAST THE LIMIT ARE DRAINED FROM THE FILE BUT NOT
045300*--- TABLED.
045400 035-STORE-ONE-PATIENT.
045500     IF WS-PAT-COUNT < 3000
045600         ADD 1 TO WS-PAT-COUNT
045700         MOVE PAT-ID TO WS-PAT-ID (WS-PAT-COUNT)
045800         MOVE PAT-NAME TO WS-PAT-NAME (WS-PAT-COUNT).
045900     IF PAT-ID > WS-NEXT-PAT-ID
046000         MOVE PAT-ID TO WS-NEXT-PAT-ID.
046100     READ PATIENTS-IN INTO PATIENT-IN-REC
046200         AT END
046300         SET WS-NO-MORE-PATIENTS TO TRUE
046400     END-READ.
046500 035-EXIT.
046600     EXIT.
046700
046800*----------------------------------------------------------------
046900*    ONE PASS PER TRANSACTION RECORD - DISPATCH ON TYPE, WRITE
047000*    THE OUTCOME, READ THE NEXT RECORD.
047100*----------------------------------------------------------------
047200 100-MAINLINE.
047300     ADD 1 TO WS-TXN-READ-COUNT.
047400     ADD 1 TO WS-TXN-SEQ-NUM.
047500     IF TXN-BOOK
047600         PERFORM 300-DISPATCH-BOOK THRU 300-EXIT
047700         GO TO 100-READ-NEXT.
047800     IF TXN-CANCEL
047900         PERFORM 310-DISPATCH-CANCEL THRU 310-EXIT
048000         GO TO 100-READ-NEXT.
048100     IF TXN-RESCHEDULE
048200         PERFORM 320-DISPATCH-RESCHEDULE THRU 320-EXIT
048300         GO TO 100-READ-NEXT.
048400     IF TXN-VIEW
048500         PERFORM 330-DISPATCH-VIEW THRU 330-EXIT
048600         GO TO 100-READ-NEXT.
048700     PERFORM 340-DISPATCH-UNKNOWN THRU 340-EXIT.
048800 100-READ-NEXT.
048900     READ TRANSACTIONS INTO TXN-REC
049000         AT END
049100         SET WS-NO-MORE-TRANSACTIONS TO TRUE
049200     END-READ.
049300 100-EXIT.
049400     EXIT.
049500
049600*----------------------------------------------------------------
049700*    "B" - BOOK.
049800*----------------------------------------------------------------
049900 300-DISPATCH-BOOK.
050000     MOVE SPACES TO WS-CALL-RESULT-MSG.
050100     MOVE ZERO TO WS-CALL-NEW-ID, WS-CALL-BUMPED-ID.
050200     CALL "APPTBOOK" USING TXN-REC, WS-DOCTOR-TABLE, WS-APPT-TABLE,
050300                           WS-PATIENT-TABLE, WS-CALL-RESULT-MSG,
050400                           WS-CALL-NEW-ID, WS-CALL-BUMPED-ID,
050500                           WS-CALL-SUCCESS-SW.
050600     IF WS-CALL-SUCCESS
050700         ADD 1 TO WS-BOOKED-COUNT
050800         IF WS-CALL-BUMPED-ID NOT = ZERO
050900             ADD 1 TO WS-BUMPED-COUNT
051000     ELSE
051100         ADD 1 TO WS-REJECTED-COUNT.
051200     PERFORM 350-WRITE-AUDIT-LINE THRU 350-EXIT.
051300 300-EXIT.
051400     EXIT.
051500
051600*----------------------------------------------------------------
051700*    "C" - CANCEL.
051800*----------------------------------------------------------------
051900 310-DISPATCH-CANCEL.
052000     MOVE SPACES TO WS-CALL-RESULT-MSG.
052100     CALL "APPTCANC" USING TXN-REC, WS-DOCTOR-TABLE, WS-APPT-TABLE,
052200                           WS-PATIENT-TABLE, WS-CALL-RESULT-MSG,
052300                           WS-CALL-SUCCESS-SW.
052400     IF WS-CALL-SUCCESS
052500         ADD 1 TO WS-CANCELLED-COUNT
052600     ELSE
052700         ADD 1 TO WS-REJECTED-COUNT.
052800     PERFORM 350-WRITE-AUDIT-LINE THRU 350-EXIT.
052900 310-EXIT.
053000     EXIT.
053100
053200*----------------------------------------------------------------
053300*    "R" - RESCHEDULE.
053400*----------------------------------------------------------------
053500 320-DISPATCH-RESCHEDULE.
053600     MOVE SPACES TO WS-CALL-RESULT-MSG.
053700     MOVE ZERO TO WS-CALL-BUMPED-ID.
053800     CALL "APPTRSCH" USING TXN-REC, WS-DOCTOR-TABLE, WS-APPT-TABLE,
053900                           WS-PATIENT-TABLE, WS-CALL-RESULT-MSG,
054000                           WS-CALL-BUMPED-ID, WS-CALL-SUCCESS-SW.
054100     IF WS-CALL-SUCCESS
054200         ADD 1 TO WS-RESCHEDULED-COUNT
054300         IF WS-CALL-BUMPED-ID NOT = ZERO
054400             ADD 1 TO WS-BUMPED-COUNT
054500     ELSE
054600         ADD 1 TO WS-REJECTED-COUNT.
054700     PERFORM 350-WRITE-AUDIT-LINE THRU 350-EXIT.
054800 320-EXIT.
054900     EXIT.
055000
055100*----------------------------------------------------------------
055200*    "V" - PRINT THE LISTING REPORT NOW, MID-RUN.
055300*----------------------------------------------------------------
055400 330-DISPATCH-VIEW.
055500     CALL "APPTLIST" USING WS-DOCTOR-TABLE, WS-APPT-TABLE,
055600                           WS-PATIENT-TABLE, WS-REPORT-BUFFER.
055700     PERFORM 360-WRITE-REPORT-LINES THRU 360-EXIT.
055800 330-EXIT.
055900     EXIT.
056000
056100*----------------------------------------------------------------
056200*    ANYTHING OTHER THAN B/C/R/V - SHOULD NEVER HAPPEN WITH A
056300*    WELL-FORMED TRANSACTION FILE, BUT LOGGED RATHER THAN
056400*    DROPPED SILENTLY.
056500*----------------------------------------------------------------
056600 340-DISPATCH-UNKNOWN.
056700     MOVE "INVALID TRANSACTION TYPE" TO WS-CALL-RESULT-MSG.
056800     ADD 1 TO WS-REJECTED-COUNT.
056900     PERFORM 350-WRITE-AUDIT-LINE THRU 350-EXIT.
057000 340-EXIT.
057100     EXIT.
057200
057300 350-WRITE-AUDIT-LINE.
057400     MOVE SPACES TO WS-AUDIT-LINE.
057500     MOVE WS-TXN-SEQ-NUM TO WS-AUDIT-SEQ.
057600     MOVE TXN-TYPE TO WS-AUDIT-TYPE.
057700     MOVE WS-CALL-RESULT-MSG TO WS-AUDIT-MSG.
057800     WRITE RESULT-LOG-REC FROM WS-AUDIT-LINE.
057900 350-EXIT.
058000     EXIT.
058100
058200 360-WRITE-REPORT-LINES.
058300     IF WS-RPT-LINE-COUNT NOT > ZERO
058400         GO TO 360-EXIT.
058500     PERFORM 365-WRITE-ONE-REPORT-LINE THRU 365-EXIT
058600             VARYING WS-RPT-LINE-INDEX FROM 1 BY 1
058700             UNTIL WS-RPT-LINE-INDEX > WS-RPT-LINE-COUNT.
058800 360-EXIT.
058900     EXIT.
059000
059100 365-WRITE-ONE-REPORT-LINE.
059200     WRITE RESULT-LOG-REC FROM WS-RPT-LINE (WS-RPT-LINE-INDEX).
059300 365-EXIT.
059400     EXIT.
059500
059600*----------------------------------------------------------------
059700*    END OF JOB - REWRITE BOTH MASTERS, PRINT THE FINAL LISTING,
059800*    WRITE THE SUMMARY LINES, CLOSE EVERYTHING.
059900*----------------------------------------------------------------
060000 900-CLEANUP.
060100     PERFORM 700-WRITE-APPOINTMENTS-OUT THRU 700-EXIT.
060200     PERFORM 710-WRITE-PATIENTS-OUT THRU 710-EXIT.
060300     CALL "APPTLIST" USING WS-DOCTOR-TABLE, WS-APPT-TABLE,
060400                           WS-PATIENT-TABLE, WS-REPORT-BUFFER.
060500     PERFORM 360-WRITE-REPORT-LINES THRU 360-EXIT.
060600     PERFORM 720-WRITE-SUMMARY-LINES THRU 720-EXIT.
060700     CLOSE APPTS-IN, PATIENTS-IN, TRANSACTIONS, APPTS-OUT,
060800           PATIENTS-OUT, RESULT-LOG.
060900     DISPLAY "******** END JOB APPTDRV ********".
061000 900-EXIT.
061100     EXIT.
061200
061300 700-WRITE-APPOINTMENTS-OUT.
061400     IF WS-APPT-COUNT NOT > ZERO
061500         GO TO 700-EXIT.
061600     PERFORM 705-WRITE-ONE-APPT THRU 705-EXIT
061700             VARYING WS-APPT-INDEX FROM 1 BY 1
061800             UNTIL WS-APPT-INDEX > WS-APPT-COUNT.
061900 700-EXIT.
062000     EXIT.
062100
062200 705-WRITE-ONE-APPT.
062300     MOVE SPACES TO APPT-OUT-REC.
062400     MOVE WS-APPT-ID (WS-APPT-INDEX) TO APPT-ID IN APPT-OUT-REC.
062500     MOVE WS-APPT-DOC-ID (WS-APPT-INDEX) TO
062600             APPT-DOC-ID IN APPT-OUT-REC.
062700     MOVE WS-APPT-PATIENT-ID (WS-APPT-INDEX) TO
062800             APPT-PATIENT-ID IN APPT-OUT-REC.
062900     MOVE WS-APPT-PATIENT-NAME (WS-APPT-INDEX) TO
063000             APPT-PATIENT-NAME IN APPT-OUT-REC.
063100     MOVE WS-APPT-DATE (WS-APPT-INDEX) TO
063200             APPT-DATE IN APPT-OUT-REC.
063300     MOVE WS-APPT-TIME-SLOT (WS-APPT-INDEX) TO
063400             APPT-TIME-SLOT IN APPT-OUT-REC.
063500     MOVE WS-APPT-PRIORITY (WS-APPT-INDEX) TO
063600             APPT-PRIORITY IN APPT-OUT-REC.
063700     MOVE WS-APPT-REQUEST-TIME (WS-APPT-INDEX) TO
063800             APPT-REQUEST-TIME IN APPT-OUT-REC.
063900     MOVE WS-APPT-STATUS (WS-APPT-INDEX) TO
064000             APPT-STATUS IN APPT-OUT-REC.
064100     WRITE APPT-OUT-REC.
064200 705-EXIT.
064300     EXIT.
064400
064500 710-WRITE-PATIENTS-OUT.
064600     IF WS-PAT-COUNT NOT > ZERO
064700         GO TO 710-EXIT.
064800     PERFORM 715-WRITE-ONE-PATIENT THRU 715-EXIT
064900             VARYING WS-PAT-OUT-INDEX FROM 1 BY 1
065000             UNTIL WS-PAT-OUT-INDEX > WS-PAT-COUNT.
065100 710-EXIT.
065200     EXIT.
065300
065400 715-WRITE-ONE-PATIENT.
065500     MOVE SPACES TO PATIENT-OUT-REC.
065600     MOVE WS-PAT-ID (WS-PAT-OUT-INDEX) TO PAT-ID IN PATIENT-OUT-REC.
065700     MOVE WS-PAT-NAME (WS-PAT-OUT-INDEX) TO
065800             PAT-NAME IN PATIENT-OUT-REC.
065900     WRITE PATIENT-OUT-REC.
066000 715-EXIT.
066100     EXIT.
066200
066300 720-WRITE-SUMMARY-LINES.
066400     MOVE WS-TXN-READ-COUNT TO WS-SUM-READ.
066500     WRITE RESULT-LOG-REC FROM WS-SUMMARY-LINE.
066600     MOVE WS-BOOKED-COUNT TO WS-SUM-BOOKED.
066700     MOVE WS-CANCELLED-COUNT TO WS-SUM-CANCELLED.
066800     MOVE WS-RESCHEDULED-COUNT TO WS-SUM-RESCHEDULED.
066900     MOVE WS-REJECTED-COUNT TO WS-SUM-REJECTED.
067000     MOVE WS-BUMPED-COUNT TO WS-SUM-BUMPED.
067100     WRITE RESULT-LOG-REC FROM WS-SUMMARY-DETAIL.
067200 720-EXIT.
067300     EXIT.
