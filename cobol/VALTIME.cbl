000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VALTIME.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED. 04/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          VALTIME IS A SMALL UTILITY SUBPROGRAM CALLED BY
001300*          APPTBOOK AND APPTRSCH TO VALIDATE THE SHAPE OF A
001400*          REQUESTED TIME-SLOT AND TO CONVERT ITS START AND
001500*          END CLOCK TIMES INTO MINUTES-SINCE-MIDNIGHT SO THE
001600*          CALLER CAN COMPARE THEM AGAINST A DOCTOR'S WORKING
001700*          HOURS WITH ORDINARY INTEGER ARITHMETIC.
001800*
001900*          THE ACCEPTED SHAPE IS H:MM-H:MM OR HH:MM-HH:MM - ONE
002000*          OR TWO DIGIT HOUR, EXACTLY TWO DIGIT MINUTE, A
002100*          SINGLE HYPHEN.  THE FIELD IS LEFT-JUSTIFIED AND MAY
002200*          BE SPACE-PADDED ON THE RIGHT.  NO CHECK IS MADE THAT
002300*          THE START CLOCK TIME IS BEFORE THE END CLOCK TIME -
002400*          THAT ORDERING IS NOT PART OF THE BUSINESS RULES.
002500*
002600*----------------------------------------------------------------
002700*    CHANGE LOG
002800*----------------------------------------------------------------
002900*    04/11/89  JS    ORIGINAL PROGRAM - REPLACES THE OLD          REL1189 
003000*                    STRLTH STRING-LENGTH ROUTINE FOR THE NEW
003100*                    APPOINTMENT DESK PROJECT.
003200*    09/06/90  JS    REJECT SLOTS WITH A THREE-DIGIT MINUTE       REL0690 
003300*                    FIELD INSTEAD OF SILENTLY TRUNCATING THEM.
003400*    02/19/91  MM    ADDED SECOND-HALF TRAILING-SPACE CHECK -     REL1991 
003500*                    "9:00-10:005" WAS PASSING AS VALID.
003600*    11/02/92  AK    CR-1140 CLARIFIED COMMENTS PER REVIEW.       CR1140  
003700*    07/14/93  TGD   NO LOGIC CHANGE - RECOMPILE FOR THE          REL1493 
003800*                    QUARTERLY BASELINE.
003900*    01/08/96  RFW   CR-1387 CALLED FROM APPTRSCH AS WELL AS      CR1387  
004000*                    APPTBOOK - CONFIRMED RE-ENTRANT, NO CHANGE.
004100*    03/22/99  DPK   Y2K REVIEW - PROGRAM CARRIES NO CENTURY      REL2299 
004200*                    DATA, NO CHANGE REQUIRED.  SIGNED OFF.
004300*    08/30/01  RFW   CR-1602 COMMENT CLEANUP, NO LOGIC CHANGE.    CR1602  
004400*    05/16/04  SLH   CR-1799 CONFIRMED VT-VALID-SW IS RESET ON    CR1799  
004500*                    EVERY CALL - CALLER WAS SEEING STALE "Y"
004600*                    FROM A PRIOR TRANSACTION ON ONE PLATFORM.
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     CLASS DIGIT-CHARS IS "0" THRU "9".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 01  WS-PARSE-FIELDS.
006000     05  WS-DASH-POS                PIC S9(4) COMP VALUE ZERO.
006100     05  WS-DASH2-POS               PIC S9(4) COMP VALUE ZERO.
006200     05  WS-HH-LEN                  PIC S9(4) COMP VALUE ZERO.
006300     05  WS-COLON-POS               PIC S9(4) COMP VALUE ZERO.
006400     05  WS-REM-START               PIC S9(4) COMP VALUE ZERO.
006500     05  WS-REM-LEN                 PIC S9(4) COMP VALUE ZERO.
006600     05  WS-HH-EDIT                 PIC X(2)  VALUE SPACES.
006700     05  WS-HH-NUM                  PIC 9(2)  VALUE ZERO.
006800     05  WS-MM-NUM                  PIC 9(2)  VALUE ZERO.
006900     05  WS-MINUTES-OUT             PIC S9(4) COMP VALUE ZERO.
006910     05  FILLER                     PIC X(4).
006950*--- THE THREE VIEWS BELOW ARE KEPT FOR ABEND-DUMP READOUTS -
006960*--- THEY LET SUPPORT SEE THE RAW PARSE WORKAREA WITHOUT
006970*--- ATTACHING A DEBUGGER TO A PRODUCTION REGION.  NOT USED
006980*--- IN THE NORMAL PARSE LOGIC BELOW.
006990 01  WS-PARSE-FIELDS-RAW-VIEW REDEFINES WS-PARSE-FIELDS.
006991     05  WS-PARSE-RAW-BYTES         PIC X(24).
006992 01  WS-PARSE-FIELDS-HALVES-VIEW REDEFINES WS-PARSE-FIELDS.
006993     05  WS-PARSE-FIRST-HALF        PIC X(12).
006994     05  WS-PARSE-SECOND-HALF       PIC X(12).
006995 01  WS-PARSE-FIELDS-QUARTERS-VIEW REDEFINES WS-PARSE-FIELDS.
006996     05  WS-PARSE-QUARTER-1         PIC X(6).
006997     05  WS-PARSE-QUARTER-2         PIC X(6).
006998     05  WS-PARSE-QUARTER-3         PIC X(6).
006999     05  WS-PARSE-QUARTER-4         PIC X(6).
007000
007100 01  WS-SLOT-LTH                    PIC S9(4) COMP VALUE 11.
007200
007300 LINKAGE SECTION.
007400 01  VT-SLOT-TEXT                   PIC X(11).
007500 01  VT-VALID-SW                    PIC X(1).
007600     88  VT-VALID                       VALUE "Y".
007700     88  VT-INVALID                     VALUE "N".
007800 01  VT-START-MINUTES               PIC S9(4) COMP.
007900 01  VT-END-MINUTES                 PIC S9(4) COMP.
008000
008100 PROCEDURE DIVISION USING VT-SLOT-TEXT, VT-VALID-SW,
008200                           VT-START-MINUTES, VT-END-MINUTES.
008300
008400 000-VALIDATE-SLOT.
008500     MOVE "Y" TO VT-VALID-SW.
008600     MOVE ZERO TO VT-START-MINUTES, VT-END-MINUTES.
008700
008800*--- THE HYPHEN CAN ONLY FALL AT POSITION 5 (ONE-DIGIT START
008900*--- HOUR) OR POSITION 6 (TWO-DIGIT START HOUR).
009000     IF VT-SLOT-TEXT(5:1) = "-"
009100         MOVE 5 TO WS-DASH-POS
009200     ELSE
009300         IF VT-SLOT-TEXT(6:1) = "-"
009400             MOVE 6 TO WS-DASH-POS
009500         ELSE
009600             MOVE "N" TO VT-VALID-SW
009700             GO TO 000-EXIT.
009800
009900     COMPUTE WS-HH-LEN = WS-DASH-POS - 4.
010000     PERFORM 200-VALIDATE-HALF THRU 200-EXIT.
010100     IF VT-INVALID
010200         GO TO 000-EXIT.
010300     MOVE WS-MINUTES-OUT TO VT-START-MINUTES.
010400
010500*--- SECOND HALF STARTS RIGHT AFTER THE HYPHEN.  ITS OWN
010600*--- COLON TELLS US WHETHER ITS HOUR IS ONE OR TWO DIGITS.
010700     IF VT-SLOT-TEXT(WS-DASH-POS + 2 : 1) = ":"
010800         COMPUTE WS-HH-LEN = 1
010900     ELSE
011000         IF VT-SLOT-TEXT(WS-DASH-POS + 3 : 1) = ":"
011100             COMPUTE WS-HH-LEN = 2
011200         ELSE
011300             MOVE "N" TO VT-VALID-SW
011400             GO TO 000-EXIT.
011500
011600     COMPUTE WS-DASH2-POS = WS-DASH-POS.
011700     PERFORM 300-VALIDATE-SECOND-HALF THRU 300-EXIT.
011800     IF VT-INVALID
011900         GO TO 000-EXIT.
012000     MOVE WS-MINUTES-OUT TO VT-END-MINUTES.
012100
012200 000-EXIT.
012300     EXIT PROGRAM.
012400
012500*----------------------------------------------------------------
012600*    VALIDATES THE FIRST (START) HALF, POSITIONS 1 THRU
012700*    WS-DASH-POS - 1.  ON ENTRY WS-HH-LEN IS 1 OR 2.
012800*----------------------------------------------------------------
012900 200-VALIDATE-HALF.
013000     IF NOT VT-SLOT-TEXT(1:1) IS DIGIT-CHARS
013100         MOVE "N" TO VT-VALID-SW
013200         GO TO 200-EXIT.
013300     IF WS-HH-LEN = 2
013400         IF NOT VT-SLOT-TEXT(2:1) IS DIGIT-CHARS
013500             MOVE "N" TO VT-VALID-SW
013600             GO TO 200-EXIT.
013700
013800     COMPUTE WS-COLON-POS = WS-HH-LEN + 1.
013900     IF VT-SLOT-TEXT(WS-COLON-POS:1) NOT = ":"
014000         MOVE "N" TO VT-VALID-SW
014100         GO TO 200-EXIT.
014200
014300     IF NOT VT-SLOT-TEXT(WS-COLON-POS + 1 : 1) IS DIGIT-CHARS
014400     OR NOT VT-SLOT-TEXT(WS-COLON-POS + 2 : 1) IS DIGIT-CHARS
014500         MOVE "N" TO VT-VALID-SW
014600         GO TO 200-EXIT.
014700
014800*--- THE HYPHEN ITSELF MUST IMMEDIATELY FOLLOW THE MINUTE
014900*--- DIGITS - IF IT DOES NOT, THE MINUTE FIELD IS TOO LONG.
015000     IF VT-SLOT-TEXT(WS-COLON-POS + 3 : 1) NOT = "-"
015100         MOVE "N" TO VT-VALID-SW
015200         GO TO 200-EXIT.
015300
015400     PERFORM 400-BUILD-HH-NUM THRU 400-EXIT.
015500     MOVE VT-SLOT-TEXT(WS-COLON-POS + 1 : 2) TO WS-MM-NUM.
015600     COMPUTE WS-MINUTES-OUT = (WS-HH-NUM * 60) + WS-MM-NUM.
015700 200-EXIT.
015800     EXIT.
015900
016000*----------------------------------------------------------------
016100*    VALIDATES THE SECOND (END) HALF, WHICH STARTS AT
016200*    WS-DASH2-POS + 1 AND RUNS TO THE END OF THE FIELD (THE
016300*    REST MUST BE TRAILING SPACES).
016400*----------------------------------------------------------------
016500 300-VALIDATE-SECOND-HALF.
016600     IF NOT VT-SLOT-TEXT(WS-DASH2-POS + 1 : 1) IS DIGIT-CHARS
016700         MOVE "N" TO VT-VALID-SW
016800         GO TO 300-EXIT.
016900     IF WS-HH-LEN = 2
017000         IF NOT VT-SLOT-TEXT(WS-DASH2-POS + 2 : 1) IS DIGIT-CHARS
017100             MOVE "N" TO VT-VALID-SW
017200             GO TO 300-EXIT.
017300
017400     COMPUTE WS-COLON-POS = WS-DASH2-POS + WS-HH-LEN + 1.
017500     IF VT-SLOT-TEXT(WS-COLON-POS:1) NOT = ":"
017600         MOVE "N" TO VT-VALID-SW
017700         GO TO 300-EXIT.
017800
017900     IF NOT VT-SLOT-TEXT(WS-COLON-POS + 1 : 1) IS DIGIT-CHARS
018000     OR NOT VT-SLOT-TEXT(WS-COLON-POS + 2 : 1) IS DIGIT-CHARS
018100         MOVE "N" TO VT-VALID-SW
018200         GO TO 300-EXIT.
018300
018400     COMPUTE WS-REM-START = WS-COLON-POS + 3.
018500     COMPUTE WS-REM-LEN = WS-SLOT-LTH - WS-REM-START + 1.
018600     IF WS-REM-LEN > 0
018700         IF VT-SLOT-TEXT(WS-REM-START : WS-REM-LEN) NOT = SPACES
018800             MOVE "N" TO VT-VALID-SW
018900             GO TO 300-EXIT.
019000
019100     MOVE VT-SLOT-TEXT(WS-DASH2-POS + 1 : WS-HH-LEN) TO WS-HH-EDIT.
019200     PERFORM 400-BUILD-HH-NUM THRU 400-EXIT.
019300     MOVE VT-SLOT-TEXT(WS-COLON-POS + 1 : 2) TO WS-MM-NUM.
019400     COMPUTE WS-MINUTES-OUT = (WS-HH-NUM * 60) + WS-MM-NUM.
019500 300-EXIT.
019600     EXIT.
019700
019800*----------------------------------------------------------------
019900*    BUILDS A ZERO-FILLED TWO-DIGIT HOUR NUMBER IN WS-HH-NUM
020000*    FROM WS-HH-EDIT (WHEN SET BY 300) OR DIRECTLY FROM THE
020100*    START HALF (WHEN CALLED BY 200).
020200*----------------------------------------------------------------
020300 400-BUILD-HH-NUM.
020400     IF WS-HH-LEN = 1
020500         IF WS-HH-EDIT = SPACES
020600             MOVE "0" TO WS-HH-EDIT(1:1)
020700             MOVE VT-SLOT-TEXT(1:1) TO WS-HH-EDIT(2:1)
020800         ELSE
020900             MOVE WS-HH-EDIT(1:1) TO WS-HH-EDIT(2:1)
021000             MOVE "0" TO WS-HH-EDIT(1:1)
021100         END-IF
021200         MOVE WS-HH-EDIT TO WS-HH-NUM
021300     ELSE
021400         IF WS-HH-EDIT = SPACES
021500             MOVE VT-SLOT-TEXT(1:2) TO WS-HH-NUM
021600         ELSE
021700             MOVE WS-HH-EDIT TO WS-HH-NUM
021800         END-IF.
021900     MOVE SPACES TO WS-HH-EDIT.
022000 400-EXIT.
022100     EXIT.
022200
022300     GOBACK.
