000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APPTBOOK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/89.
000700 DATE-COMPILED. 04/18/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          APPTBOOK IS THE BOOKING ENGINE FOR THE APPOINTMENT
001300*          DESK SUITE.  APPTDRV CALLS IT ONCE FOR EVERY "B"
001400*          TRANSACTION, PASSING THE THREE MASTER TABLES BY
001500*          REFERENCE AND THE TRANSACTION RECORD ITSELF.
001600*
001700*          THE SIX EDIT CHECKS IN 200 THRU 250 RUN IN A FIXED
001800*          ORDER AND THE FIRST ONE THAT FAILS REJECTS THE
001900*          WHOLE TRANSACTION - NOTHING IS PARTIALLY APPLIED.
002000*          IF ALL SIX PASS WE FIND-OR-CREATE THE PATIENT, RUN
002100*          THE DAILY-LIMIT AND SLOT-CONFLICT CHECKS, CALL
002200*          PRIARB IF A CONFLICT NEEDS ARBITRATING, AND FINALLY
002300*          LAY DOWN THE NEW APPOINTMENT ROW.
002400*
002500*----------------------------------------------------------------
002600*    CHANGE LOG
002700*----------------------------------------------------------------
002800*    04/18/89  JS    ORIGINAL PROGRAM.                            REL1889 
002900*    09/06/90  JS    ADDED THE DAILY LIMIT OF FIVE BOOKINGS -     REL0690 
003000*                    FRONT DESK WAS OVERBOOKING DR. SMITH.
003100*    02/19/91  MM    CR-1029 CONFLICT CHECK IS NOW CLINIC-WIDE,   CR1029  
003200*                    NOT PER DOCTOR, TO MATCH THE FRONT DESK'S
003300*                    SINGLE APPOINTMENT BOOK.
003400*    11/02/92  AK    CR-1140 SKIP THE DAILY LIMIT WHEN A BUMP     CR1140  
003500*                    OCCURS - NET COUNT DOES NOT CHANGE.
003600*    07/14/93  TGD   BALANCING OF DAILY-COUNT MOVED AHEAD OF      REL1493 
003700*                    THE CONFLICT SEARCH SO A BUMPED SLOT IS
003800*                    NEVER COUNTED TWICE.
003900*    01/08/96  RFW   CR-1387 NOW CALLS VALTIME FOR BOTH THE       CR1387  
004000*                    REQUESTED SLOT AND THE DOCTOR'S WORKING
004100*                    HOURS INSTEAD OF TWO SEPARATE ROUTINES.
004200*    03/22/99  DPK   Y2K REVIEW - ALL DATE FIELDS ARE FULL        REL2299 
004300*                    4-DIGIT YEAR, NO CHANGE REQUIRED.  SIGNED
004400*                    OFF.
004500*    08/30/01  RFW   CR-1602 REJECTION MESSAGE TEXT ALIGNED TO    CR1602  
004600*                    THE FRONT DESK'S NEW SCREEN WORDING.
004700*    05/16/04  SLH   CR-1799 PATIENT FIND IS NOW CASE-SENSITIVE   CR1799  
004800*                    EXACT MATCH ONLY - "SMITH" AND "Smith" HAD
004900*                    BEEN CREATING TWO PATIENT ROWS.
005000*----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     CLASS PRIORITY-DIGIT IS "1" THRU "3".
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200 01  WS-SWITCHES.
006300     05  WS-DOCTOR-FOUND-SW         PIC X(1).
006400         88  WS-DOCTOR-FOUND            VALUE "Y".
006500         88  WS-DOCTOR-NOT-FOUND        VALUE "N".
006600     05  WS-SLOT-VALID-SW           PIC X(1).
006700         88  WS-SLOT-VALID              VALUE "Y".
006800         88  WS-SLOT-INVALID            VALUE "N".
006900     05  WS-CONFLICT-FOUND-SW       PIC X(1).
007000         88  WS-CONFLICT-FOUND          VALUE "Y".
007100         88  WS-CONFLICT-NOT-FOUND      VALUE "N".
007200     05  WS-PATIENT-FOUND-SW        PIC X(1).
007300         88  WS-PATIENT-FOUND           VALUE "Y".
007400         88  WS-PATIENT-NOT-FOUND       VALUE "N".
007500     05  FILLER                     PIC X(10).
007600
007700 01  WS-COUNTERS-AND-INDEXES.
007800     05  WS-DOC-INDEX               PIC S9(4) COMP VALUE ZERO.
007900     05  WS-APPT-INDEX              PIC S9(4) COMP VALUE ZERO.
008000     05  WS-PAT-INDEX               PIC S9(4) COMP VALUE ZERO.
008100     05  WS-DOC-ROW                 PIC S9(4) COMP VALUE ZERO.
008200     05  WS-PAT-ROW                 PIC S9(4) COMP VALUE ZERO.
008300     05  WS-CONFLICT-ROW            PIC S9(4) COMP VALUE ZERO.
008400     05  WS-DAILY-COUNT             PIC S9(4) COMP VALUE ZERO.
008500     05  WS-REQ-START-MINUTES       PIC S9(4) COMP VALUE ZERO.
008600     05  WS-REQ-END-MINUTES         PIC S9(4) COMP VALUE ZERO.
008700     05  WS-DOC-START-MINUTES       PIC S9(4) COMP VALUE ZERO.
008800     05  WS-DOC-END-MINUTES         PIC S9(4) COMP VALUE ZERO.
008900     05  WS-TXN-PRIORITY-NUM        PIC 9(1)  VALUE ZERO.
009000     05  FILLER                     PIC X(10).
009100
009200 01  WS-DOC-HOURS-BUILD.
009300     05  WS-DOC-HOURS-TEXT          PIC X(11).
009400     05  FILLER                     PIC X(4).
009500 01  WS-DOC-HOURS-VIEW REDEFINES WS-DOC-HOURS-BUILD.
009600     05  WS-DOC-HOURS-START         PIC X(5).
009700     05  FILLER                     PIC X(1).
009800     05  WS-DOC-HOURS-END           PIC X(5).
009900     05  FILLER                     PIC X(4).
010000
010100 01  WS-MSG-BUILD.
010200     05  WS-MSG-TEXT                PIC X(75).
010300     05  FILLER                     PIC X(5).
010400 01  WS-MSG-BUILD-ID-VIEW REDEFINES WS-MSG-BUILD.
010500     05  WS-MSG-PREFIX              PIC X(60).
010600     05  WS-MSG-ID-AREA             PIC X(20).
010700
010800 01  WS-ID-EDIT-FIELDS.
010900     05  WS-NEW-ID-EDIT             PIC ZZZZZ9.
011000     05  WS-BUMPED-ID-EDIT          PIC ZZZZZ9.
011100     05  FILLER                     PIC X(8).
011051*--- ALTERNATE ZERO-FILLED VIEW OF THE SAME BYTES - NOT USED
011061*--- TODAY BUT KEPT SO A FUTURE AUDIT EXTRACT CAN PULL EITHER
011071*--- ID WITHOUT THE LEADING-SPACE SUPPRESSION ABOVE.
011101 01  WS-ID-EDIT-FIELDS-R REDEFINES WS-ID-EDIT-FIELDS.
011102     05  WS-NEW-ID-NUM              PIC 9(6).
011103     05  WS-BUMPED-ID-NUM           PIC 9(6).
011104     05  FILLER                     PIC X(8).
011200
011300 LINKAGE SECTION.
011400     COPY APPTTRAN.
011500     COPY APPTTBLS.
011600 01  BK-RESULT-MSG                  PIC X(80).
011700 01  BK-NEW-APPT-ID                 PIC 9(6).
011800 01  BK-BUMPED-ID                   PIC 9(6).
011900 01  BK-SUCCESS-SW                  PIC X(1).
012000     88  BK-SUCCESS                     VALUE "Y".
012100     88  BK-FAILURE                     VALUE "N".
012200
012300 PROCEDURE DIVISION USING TXN-REC, WS-DOCTOR-TABLE, WS-APPT-TABLE,
012400                           WS-PATIENT-TABLE, BK-RESULT-MSG,
012500                           BK-NEW-APPT-ID, BK-BUMPED-ID,
012600                           BK-SUCCESS-SW.
012700
012800 100-MAINLINE.
012900     MOVE "Y" TO BK-SUCCESS-SW.
013000     MOVE SPACES TO BK-RESULT-MSG.
013100     MOVE ZERO TO BK-NEW-APPT-ID, BK-BUMPED-ID, WS-CONFLICT-ROW.
013200
013300     PERFORM 200-VALIDATE-DOCTOR THRU 200-EXIT.
013400     IF BK-FAILURE
013500         GO TO 100-EXIT.
013600
013700     PERFORM 210-VALIDATE-PATIENT-NAME THRU 210-EXIT.
013800     IF BK-FAILURE
013900         GO TO 100-EXIT.
014000
014100     PERFORM 220-VALIDATE-SLOT-FORMAT THRU 220-EXIT.
014200     IF BK-FAILURE
014300         GO TO 100-EXIT.
014400
014500     PERFORM 230-VALIDATE-DATE-NOT-PAST THRU 230-EXIT.
014600     IF BK-FAILURE
014700         GO TO 100-EXIT.
014800
014900     PERFORM 240-VALIDATE-WORKING-HOURS THRU 240-EXIT.
015000     IF BK-FAILURE
015100         GO TO 100-EXIT.
015200
015300     PERFORM 250-VALIDATE-PRIORITY-WORD THRU 250-EXIT.
015400     IF BK-FAILURE
015500         GO TO 100-EXIT.
015600
015700     PERFORM 300-FIND-OR-CREATE-PATIENT THRU 300-EXIT.
015800     PERFORM 400-COUNT-DAILY-BOOKINGS THRU 400-EXIT.
015900     PERFORM 410-FIND-SLOT-CONFLICT THRU 410-EXIT.
016000
016100     IF WS-CONFLICT-FOUND
016200         PERFORM 420-ARBITRATE-CONFLICT THRU 420-EXIT
016300         IF BK-FAILURE
016400             GO TO 100-EXIT
016500     ELSE
016600         IF WS-DAILY-COUNT NOT < 5
016700             MOVE "N" TO BK-SUCCESS-SW
016800             MOVE "APPOINTMENT LIMIT EXCEEDED (MAX 5 PER DAY)"
016900                 TO BK-RESULT-MSG
017000             GO TO 100-EXIT.
017100
017200     PERFORM 500-CREATE-APPOINTMENT THRU 500-EXIT.
017300
017400 100-EXIT.
017500     EXIT PROGRAM.
017600
017700*----------------------------------------------------------------
017800*    RULE 1 - DOCTOR MUST EXIST IN THE DOCTOR TABLE.
017900*----------------------------------------------------------------
018000 200-VALIDATE-DOCTOR.
018100     SET WS-DOCTOR-NOT-FOUND TO TRUE.
018200     MOVE ZERO TO WS-DOC-ROW.
018300     IF WS-DOC-COUNT NOT > ZERO
018400         GO TO 200-REJECT.
018500     PERFORM 205-SCAN-DOCTOR-TABLE THRU 205-EXIT
018600             VARYING WS-DOC-INDEX FROM 1 BY 1
018700             UNTIL WS-DOC-INDEX > WS-DOC-COUNT.
018800     IF WS-DOCTOR-FOUND
018900         GO TO 200-EXIT.
019000 200-REJECT.
019100     MOVE "N" TO BK-SUCCESS-SW.
019200     MOVE "DOCTOR INFORMATION IS MISSING" TO BK-RESULT-MSG.
019300 200-EXIT.
019400     EXIT.
019500
019600*--- LOOP BODY FOR 200 - PERFORMED ONCE PER TABLE ROW BY THE
019700*--- PERFORM ... VARYING ABOVE.  ONCE FOUND, WE FORCE THE
019800*--- INDEX PAST THE END OF TABLE SO THE VARYING CLAUSE STOPS.
019900 205-SCAN-DOCTOR-TABLE.
020000     IF WS-DOC-ID (WS-DOC-INDEX) = TXN-DOC-ID
020100         SET WS-DOCTOR-FOUND TO TRUE
020200         MOVE WS-DOC-INDEX TO WS-DOC-ROW
020300         MOVE WS-DOC-COUNT TO WS-DOC-INDEX.
020400 205-EXIT.
020500     EXIT.
020600
020700*----------------------------------------------------------------
020800*    RULE 2 - PATIENT NAME MUST BE NON-BLANK.
020900*----------------------------------------------------------------
021000 210-VALIDATE-PATIENT-NAME.
021100     IF TXN-PATIENT-NAME = SPACES
021200         MOVE "N" TO BK-SUCCESS-SW
021300         MOVE "PATIENT NAME CANNOT BE EMPTY" TO BK-RESULT-MSG.
021400 210-EXIT.
021500     EXIT.
021600
021700*----------------------------------------------------------------
021800*    RULE 3 - SLOT TEXT MUST BE H:MM-H:MM OR HH:MM-HH:MM.
021900*----------------------------------------------------------------
022000 220-VALIDATE-SLOT-FORMAT.
022100     CALL "VALTIME" USING TXN-TIME-SLOT, WS-SLOT-VALID-SW,
022200                           WS-REQ-START-MINUTES,
022300                           WS-REQ-END-MINUTES.
022400     IF WS-SLOT-INVALID
022500         MOVE "N" TO BK-SUCCESS-SW
022600         MOVE "INVALID FORMAT. USE HH:MM-HH:MM" TO BK-RESULT-MSG.
022700 220-EXIT.
022800     EXIT.
022900
023000*----------------------------------------------------------------
023100*    RULE 4 - APPOINTMENT DATE MAY NOT BE BEFORE THE REQUEST
023200*    DATE.  BOOKING FOR THE REQUEST DATE ITSELF IS ALLOWED.
023300*----------------------------------------------------------------
023400 230-VALIDATE-DATE-NOT-PAST.
023500     IF TXN-DATE < TXN-REQ-DATE
023600         MOVE "N" TO BK-SUCCESS-SW
023700         MOVE "CANNOT BOOK AN APPOINTMENT FOR A PAST DATE"
023800             TO BK-RESULT-MSG.
023900 230-EXIT.
024000     EXIT.
024100
024200*----------------------------------------------------------------
024300*    RULE 5 - SLOT MUST FALL WITHIN THE DOCTOR'S WORKING HOURS.
024400*    WE BUILD AN 11-BYTE "HH:MM-HH:MM" IMAGE OF THE DOCTOR'S
024500*    HOURS AND HAND IT TO VALTIME SO THE SAME MINUTE ARITHMETIC
024600*    IS USED FOR BOTH SIDES OF THE COMPARISON.
024700*----------------------------------------------------------------
024800 240-VALIDATE-WORKING-HOURS.
024900     MOVE WS-DOC-START-TIME (WS-DOC-ROW) TO WS-DOC-HOURS-START.
025000     MOVE "-" TO WS-DOC-HOURS-VIEW (6:1).
025100     MOVE WS-DOC-END-TIME (WS-DOC-ROW) TO WS-DOC-HOURS-END.
025200     CALL "VALTIME" USING WS-DOC-HOURS-TEXT, WS-SLOT-VALID-SW,
025300                           WS-DOC-START-MINUTES,
025400                           WS-DOC-END-MINUTES.
025500     IF WS-REQ-START-MINUTES < WS-DOC-START-MINUTES
025600     OR WS-REQ-END-MINUTES > WS-DOC-END-MINUTES
025700         MOVE "N" TO BK-SUCCESS-SW
025800         MOVE "TIME SLOT OUTSIDE DOCTOR'S WORKING HOURS"
025900             TO BK-RESULT-MSG.
026000 240-EXIT.
026100     EXIT.
026200
026300*----------------------------------------------------------------
026400*    RULE 6 - PRIORITY WORD MUST BE EMERGENCY, VIP OR REGULAR.
026500*    THE BATCH TRANSACTION ALWAYS ARRIVES UPPERCASE.
026600*----------------------------------------------------------------
026700 250-VALIDATE-PRIORITY-WORD.
026800     IF TXN-PRIOR-EMERGENCY
026900         MOVE 1 TO WS-TXN-PRIORITY-NUM
027000     ELSE
027100         IF TXN-PRIOR-VIP
027200             MOVE 2 TO WS-TXN-PRIORITY-NUM
027300         ELSE
027400             IF TXN-PRIOR-REGULAR
027500                 MOVE 3 TO WS-TXN-PRIORITY-NUM
027600             ELSE
027700                 MOVE "N" TO BK-SUCCESS-SW
027800                 MOVE "INVALID PRIORITY" TO BK-RESULT-MSG.
027900 250-EXIT.
028000     EXIT.
028100
028200*----------------------------------------------------------------
028300*    FIND-OR-CREATE THE PATIENT BY EXACT NAME MATCH.
028400*----------------------------------------------------------------
028500 300-FIND-OR-CREATE-PATIENT.
028600     SET WS-PATIENT-NOT-FOUND TO TRUE.
028700     MOVE ZERO TO WS-PAT-ROW.
028800     IF WS-PAT-COUNT NOT > ZERO
028900         GO TO 300-CREATE.
029000     PERFORM 305-SCAN-PATIENT-TABLE THRU 305-EXIT
029100             VARYING WS-PAT-INDEX FROM 1 BY 1
029200             UNTIL WS-PAT-INDEX > WS-PAT-COUNT.
029300     IF WS-PATIENT-FOUND
029400         GO TO 300-EXIT.
029500 300-CREATE.
029600     ADD 1 TO WS-PAT-COUNT.
029700     ADD 1 TO WS-NEXT-PAT-ID.
029800     MOVE WS-PAT-COUNT TO WS-PAT-ROW.
029900     MOVE WS-NEXT-PAT-ID TO WS-PAT-ID (WS-PAT-ROW).
030000     MOVE TXN-PATIENT-NAME TO WS-PAT-NAME (WS-PAT-ROW).
030100 300-EXIT.
030200     EXIT.
030300
030400 305-SCAN-PATIENT-TABLE.
030500     IF WS-PAT-NAME (WS-PAT-INDEX) = TXN-PATIENT-NAME
030600         SET WS-PATIENT-FOUND TO TRUE
030700         MOVE WS-PAT-INDEX TO WS-PAT-ROW
030800         MOVE WS-PAT-COUNT TO WS-PAT-INDEX.
030900 305-EXIT.
031000     EXIT.
031100
031200*----------------------------------------------------------------
031300*    COUNT ACTIVE APPOINTMENTS ON THE REQUESTED DATE, ACROSS
031400*    ALL DOCTORS.
031500*----------------------------------------------------------------
031600 400-COUNT-DAILY-BOOKINGS.
031700     MOVE ZERO TO WS-DAILY-COUNT.
031800     IF WS-APPT-COUNT NOT > ZERO
031900         GO TO 400-EXIT.
032000     PERFORM 405-TALLY-ONE-APPT THRU 405-EXIT
032100             VARYING WS-APPT-INDEX FROM 1 BY 1
032200             UNTIL WS-APPT-INDEX > WS-APPT-COUNT.
032300 400-EXIT.
032400     EXIT.
032500
032600 405-TALLY-ONE-APPT.
032700     IF WS-APPT-IS-BOOKED (WS-APPT-INDEX)
032800     AND WS-APPT-DATE (WS-APPT-INDEX) = TXN-DATE
032900         ADD 1 TO WS-DAILY-COUNT.
033000 405-EXIT.
033100     EXIT.
033200
033300*----------------------------------------------------------------
033400*    LOOK FOR AN ACTIVE APPOINTMENT ON THE SAME DATE WITH THE
033500*    IDENTICAL SLOT TEXT.  THIS IS TEXTUAL EQUALITY, NOT
033600*    OVERLAP DETECTION, AND IT IS CLINIC-WIDE - NOT LIMITED TO
033700*    THE REQUESTED DOCTOR - TO MATCH THE FRONT DESK'S SINGLE
033800*    APPOINTMENT BOOK.
033900*----------------------------------------------------------------
034000 410-FIND-SLOT-CONFLICT.
034100     SET WS-CONFLICT-NOT-FOUND TO TRUE.
034200     MOVE ZERO TO WS-CONFLICT-ROW.
034300     IF WS-APPT-COUNT NOT > ZERO
034400         GO TO 410-EXIT.
034500     PERFORM 415-SCAN-FOR-CONFLICT THRU 415-EXIT
034600             VARYING WS-APPT-INDEX FROM 1 BY 1
034700             UNTIL WS-APPT-INDEX > WS-APPT-COUNT.
034800 410-EXIT.
034900     EXIT.
035000
035100 415-SCAN-FOR-CONFLICT.
035200     IF WS-APPT-IS-BOOKED (WS-APPT-INDEX)
035300     AND WS-APPT-DATE (WS-APPT-INDEX) = TXN-DATE
035400     AND WS-APPT-TIME-SLOT (WS-APPT-INDEX) = TXN-TIME-SLOT
035500         SET WS-CONFLICT-FOUND TO TRUE
035600         MOVE WS-APPT-INDEX TO WS-CONFLICT-ROW
035700         MOVE WS-APPT-COUNT TO WS-APPT-INDEX.
035800 415-EXIT.
035900     EXIT.
036000
036100*----------------------------------------------------------------
036200*    A CONFLICT EXISTS - ASK PRIARB WHETHER THE NEW REQUEST'S
036300*    PRIORITY IS STRICTLY HIGHER.  IF SO, BUMP THE OCCUPANT.
036400*    IF NOT, REJECT - THE DAILY LIMIT IS NEVER CHECKED ON THIS
036500*    PATH SINCE THE NET BOOKED COUNT DOES NOT CHANGE.
036600*----------------------------------------------------------------
036700 420-ARBITRATE-CONFLICT.
036800     CALL "PRIARB" USING WS-TXN-PRIORITY-NUM,
036900                          WS-APPT-PRIORITY (WS-CONFLICT-ROW),
037000                          WS-SLOT-VALID-SW.
037100     IF WS-SLOT-VALID
037200         SET WS-APPT-IS-CANCELLED (WS-CONFLICT-ROW) TO TRUE
037300         MOVE WS-APPT-ID (WS-CONFLICT-ROW) TO BK-BUMPED-ID
037400     ELSE
037500         MOVE "N" TO BK-SUCCESS-SW
037600         MOVE "SLOT ALREADY BOOKED" TO BK-RESULT-MSG.
037700 420-EXIT.
037800     EXIT.
037900
038000*----------------------------------------------------------------
038100*    LAY DOWN THE NEW APPOINTMENT ROW AND BUILD THE SUCCESS
038200*    MESSAGE.  APPT-ID IS ASSIGNED MAX-SO-FAR + 1.
038300*----------------------------------------------------------------
038400 500-CREATE-APPOINTMENT.
038500     IF WS-APPT-COUNT NOT < 3000
038600         MOVE "N" TO BK-SUCCESS-SW
038700         MOVE "APPOINTMENT TABLE IS FULL" TO BK-RESULT-MSG
038800         GO TO 500-EXIT.
038900     ADD 1 TO WS-APPT-COUNT.
039000     ADD 1 TO WS-NEXT-APPT-ID.
039100     MOVE WS-APPT-COUNT TO WS-APPT-INDEX.
039200     MOVE WS-NEXT-APPT-ID TO WS-APPT-ID (WS-APPT-INDEX).
039300     MOVE TXN-DOC-ID TO WS-APPT-DOC-ID (WS-APPT-INDEX).
039400     MOVE WS-PAT-ID (WS-PAT-ROW) TO
039500             WS-APPT-PATIENT-ID (WS-APPT-INDEX).
039600     MOVE TXN-PATIENT-NAME TO
039700             WS-APPT-PATIENT-NAME (WS-APPT-INDEX).
039800     MOVE TXN-DATE TO WS-APPT-DATE (WS-APPT-INDEX).
039900     MOVE TXN-TIME-SLOT TO WS-APPT-TIME-SLOT (WS-APPT-INDEX).
040000     MOVE WS-TXN-PRIORITY-NUM TO WS-APPT-PRIORITY (WS-APPT-INDEX).
040100     MOVE TXN-REQUEST-TIME TO
040200             WS-APPT-REQUEST-TIME (WS-APPT-INDEX).
040300     SET WS-APPT-IS-BOOKED (WS-APPT-INDEX) TO TRUE.
040400     MOVE WS-NEXT-APPT-ID TO BK-NEW-APPT-ID.
040500
040600     MOVE WS-NEXT-APPT-ID TO WS-NEW-ID-EDIT.
040700     IF BK-BUMPED-ID NOT = ZERO
040800         GO TO 510-BUILD-BUMP-MSG.
040900     STRING "APPOINTMENT BOOKED - ID " DELIMITED BY SIZE
041000            WS-NEW-ID-EDIT DELIMITED BY SIZE
041100         INTO WS-MSG-TEXT.
041200     GO TO 500-FINISH.
041300 510-BUILD-BUMP-MSG.
041400     MOVE BK-BUMPED-ID TO WS-BUMPED-ID-EDIT.
041500     STRING "APPOINTMENT BOOKED - ID " DELIMITED BY SIZE
041600            WS-NEW-ID-EDIT DELIMITED BY SIZE
041700            " - HIGHER PRIORITY APPOINTMENT REPLACED "
041800                DELIMITED BY SIZE
041900            "EXISTING ONE (ID: " DELIMITED BY SIZE
042000            WS-BUMPED-ID-EDIT DELIMITED BY SIZE
042100            ")" DELIMITED BY SIZE
042200         INTO WS-MSG-TEXT.
042300 500-FINISH.
042400     MOVE WS-MSG-TEXT TO BK-RESULT-MSG.
042500 500-EXIT.
042600     EXIT.
