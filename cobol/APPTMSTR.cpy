000100******************************************************************
000200*    APPTMSTR.CPY
000300*    APPOINTMENT MASTER RECORD - CLINIC SCHEDULING SYSTEM
000400*    ONE ENTRY PER APPOINTMENT EVER BOOKED (BOOKED OR
000500*    CANCELLED - CANCELLED ROWS ARE NEVER PHYSICALLY REMOVED).
000600*    APPT-ID IS ASSIGNED MAX-SO-FAR + 1 WHEN A NEW ROW IS BOOKED.
000700*    HELD ENTIRELY IN WS-APPT-TABLE (SEE APPTTBLS) FOR THE LIFE
000800*    OF THE RUN AND REWRITTEN COMPLETE AT END OF JOB.
000900******************************************************************
001000 01  APPT-REC.
001100     05  APPT-ID                    PIC 9(6).
001200     05  APPT-DOC-ID                PIC 9(4).
001300     05  APPT-PATIENT-ID            PIC 9(6).
001400     05  APPT-PATIENT-NAME          PIC X(20).
001500     05  APPT-DATE                  PIC 9(8).
001600     05  APPT-DATE-R REDEFINES APPT-DATE.
001700         10  APPT-DATE-YYYY         PIC 9(4).
001800         10  APPT-DATE-MM           PIC 9(2).
001900         10  APPT-DATE-DD           PIC 9(2).
002000     05  APPT-TIME-SLOT             PIC X(11).
002100     05  APPT-PRIORITY              PIC 9(1).
002200         88  APPT-PRIOR-EMERGENCY       VALUE 1.
002300         88  APPT-PRIOR-VIP             VALUE 2.
002400         88  APPT-PRIOR-REGULAR         VALUE 3.
002500*--- REQUEST-TIME DOUBLES AS THE REPORT'S SECONDARY SORT KEY -
002600*--- SEE 300-SORT-BY-PRIORITY IN APPTLIST - AND IS ALWAYS THE
002700*--- TIMESTAMP OF WHATEVER TRANSACTION LAST TOUCHED THIS ROW
002800*--- (THE ORIGINAL BOOKING, OR THE MOST RECENT RESCHEDULE).
002900     05  APPT-REQUEST-TIME          PIC 9(14).
003000     05  APPT-REQUEST-TIME-R REDEFINES APPT-REQUEST-TIME.
003100         10  APPT-REQ-DATE          PIC 9(8).
003200         10  APPT-REQ-CLOCK         PIC 9(6).
003300     05  APPT-STATUS                PIC X(1).
003400         88  APPT-BOOKED                VALUE "B".
003500         88  APPT-CANCELLED             VALUE "C".
003600     05  FILLER                     PIC X(29).
